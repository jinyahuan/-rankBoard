000100******************************************************************
000200*                                                                *
000300* RKBOCC - Operation-Count record definition.                    *
000400*                                                                *
000500* One record per rank name.  OC-OPERATION-COUNT is bumped by one *
000600* on every save-rank call against the rank and is the source    *
000700* digit-string for the tie-break weight (see RKWUTIL).  Absent  *
000800* key is treated by the caller as count zero - this copybook    *
000900* carries no "record exists" indicator of its own.               *
001000*                                                                *
001100* 04/11/89    RJ    Split out of the old shared key record so the *
001200*                   op-count and weight-store keys do not share  *
001300*                   one physical slot width.        (DEV-0002)  *
001350* 01/05/98    RJ    Y2K REVIEW - no date fields here, none needed.*
001400*                                                                *
001500******************************************************************
001600 01  OC-RECORD.
001700     02  OC-RANK-NAME           PIC  X(30) VALUE SPACES.
001800     02  OC-OPERATION-COUNT     PIC  9(18) VALUE ZEROES COMP-3.
001900     02  FILLER                 PIC  X(16) VALUE SPACES.
