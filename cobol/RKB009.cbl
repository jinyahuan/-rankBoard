000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RKB009.
000300 AUTHOR.        RANDY FRERKING.
000400 INSTALLATION.  MERIDIAN CASUALTY - RIVERBEND DATA CENTER.
000500 DATE-WRITTEN.  04/25/89.
000600 DATE-COMPILED.
000700 SECURITY.      PROPRIETARY - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000* RKB009 - GET-OPERATION-COUNT subprogram.                       *
001100*                                                                *
001200* CALLed by RKB001 once per get-operation-count request line.    *
001300* A key-only, non-mutating read of OPERATION-COUNT-FILE - does   *
001400* not touch RANK-BOARD-FILE at all.  A rank that has never been  *
001500* saved comes back as zero, not an error.                        *
001600*                                                                *
001700*-----------------------------------------------------------------
001800* CHANGE LOG                                                     *
001900*-----------------------------------------------------------------
002000* DATE       INIT  TICKET     DESCRIPTION                        *
002100* ---------- ----  ---------  --------------------------------- *
002200* 04/25/89   RF    DEV-0005   Original get-operation-count        *
002300*                             program.                            *
002400* 08/30/89   RF    DEV-0047   Switched to the new RKBOCC record   *
002500*                             once the key file was split out.    *
002600* 03/02/90   RJ    DEV-0252   Added FILE STATUS 35 handling so a  *
002700*                             query against a brand-new board     *
002800*                             does not abend - returns zero.      *
002900* 01/05/98   RJ    DEV-0813   Y2K REVIEW - no date fields in this *
003000*                             program, no changes required.       *
003100* 08/19/99   RF    DEV-0902   Y2K CERTIFICATION - re-reviewed,    *
003200*                             still no date fields.               *
003250* 11/05/09   RF    DEV-1522   Dropped the unused DIGIT-CLASS test *
003260*                             from SPECIAL-NAMES - never checked   *
003270*                             anywhere in this program.           *
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.   IBM-390.
003700 OBJECT-COMPUTER.   IBM-390.
003800 SPECIAL-NAMES.
004000     UPSI-0 IS RKB-TRACE-SWITCH
004100         ON  STATUS IS RKB-TRACE-ON
004200         OFF STATUS IS RKB-TRACE-OFF.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT OPERATION-COUNT-FILE   ASSIGN TO OPCOUNT
004600         ORGANIZATION  IS RELATIVE
004700         ACCESS MODE   IS DYNAMIC
004800         RELATIVE KEY  IS WS-OC-RELATIVE-KEY
004900         FILE STATUS   IS WS-OC-FILE-STATUS.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300
005400******************************************************************
005500* OPERATION-COUNT-FILE - one RKBOCC record per rank name.        *
005600******************************************************************
005700 FD  OPERATION-COUNT-FILE
005800     LABEL RECORDS ARE STANDARD.
005900     COPY RKBOCC.
006000
006100 WORKING-STORAGE SECTION.
006200
006300******************************************************************
006400* DEFINE LOCAL SWITCHES.                                         *
006500******************************************************************
006600 01  WS-SWITCHES.
006700     02  WS-REQUEST-VALID-SW    PIC  X(01) VALUE 'N'.
006800         88  WS-REQUEST-VALID             VALUE 'Y'.
006900     02  WS-OC-FOUND-SW         PIC  X(01) VALUE 'N'.
007000         88  WS-OC-FOUND                  VALUE 'Y'.
007100     02  WS-SCAN-DONE-SW        PIC  X(01) VALUE 'N'.
007200         88  WS-SCAN-DONE                 VALUE 'Y'.
007300     02  FILLER                 PIC  X(07) VALUE SPACES.
007400
007500******************************************************************
007600* DEFINE FILE-STATUS AND RELATIVE-KEY WORK FIELDS.               *
007700******************************************************************
007800 01  WS-FILE-KEYS.
007900     02  WS-OC-FILE-STATUS      PIC  X(02) VALUE SPACES.
008000     02  WS-OC-RELATIVE-KEY     PIC S9(08) VALUE ZEROES COMP.
008100     02  FILLER                 PIC  X(08) VALUE SPACES.
008200
008300******************************************************************
008400* DEFINE RESULT WORK AREA - group/elementary REDEFINES pair.     *
008500******************************************************************
008600 01  WS-RESULT-AREA.
008700     02  WS-RESULT-HIGH         PIC  9(09) VALUE ZEROES.
008800     02  WS-RESULT-LOW          PIC  9(09) VALUE ZEROES.
008900
009000 01  WS-RESULT-VALUE REDEFINES WS-RESULT-AREA
009100                            PIC  9(18).
009200
009300******************************************************************
009400* Blank-slate key work area, redefined as X for the same reason  *
009500* as RKB004's - this is the second REDEFINES pair this program   *
009600* carries.                                                       *
009700******************************************************************
009800 01  WS-BLANK-OC-AREA.
009900     02  WS-BLANK-OC-NAME       PIC  X(30) VALUE SPACES.
010000     02  WS-BLANK-OC-COUNT      PIC  X(18) VALUE ZEROES.
010100     02  WS-BLANK-OC-FILLER     PIC  X(16) VALUE SPACES.
010200
010300 01  WS-BLANK-OC-RECORD REDEFINES WS-BLANK-OC-AREA
010400                            PIC  X(64).
010500
010550******************************************************************
010560* Relative-key trace area - split high/low the same way as the   *
010570* result area above, so a RKB-TRACE-ON dump shows the key being  *
010580* scanned in two 4-digit halves.  Third REDEFINES pair.          *
010590******************************************************************
010600 01  WS-TRACE-KEY-AREA.
010610     02  WS-TRACE-KEY-HIGH      PIC  9(04) VALUE ZEROES.
010620     02  WS-TRACE-KEY-LOW       PIC  9(04) VALUE ZEROES.
010630
010640 01  WS-TRACE-KEY-VALUE REDEFINES WS-TRACE-KEY-AREA
010650                            PIC  9(08).
010660
010670******************************************************************
010680* SHARED ERROR / FILE-STATUS FIELDS (see RKBERR.cpy).            *
010690******************************************************************
010700     COPY RKBERR.
011000
011100 LINKAGE SECTION.
011200
011300******************************************************************
011400* GET-OPERATION-COUNT PARAMETER AREA.                            *
011500******************************************************************
011600 01  LK-GET-OPCOUNT-PARMS.
011700     02  LK-GC-RANK-NAME        PIC  X(30).
011800     02  LK-GC-COUNT-RESULT     PIC  9(18).
011900     02  LK-GC-RETURN-CODE      PIC  X(02).
012000         88  LK-GC-OK                     VALUE '00'.
012100         88  LK-GC-NOT-FOUND              VALUE '04'.
012200         88  LK-GC-FILE-ERROR             VALUE '08'.
012250     02  FILLER                 PIC  X(04) VALUE SPACES.
012300
012400 PROCEDURE DIVISION USING LK-GET-OPCOUNT-PARMS.
012500
012600******************************************************************
012700* Main process.                                                  *
012800******************************************************************
012900 0000-MAIN.
013000     MOVE '00'                      TO LK-GC-RETURN-CODE.
013100     PERFORM 1000-INITIALIZE       THRU 1000-EXIT.
013200     PERFORM 2000-VALIDATE-REQUEST THRU 2000-EXIT.
013300
013400     IF  WS-REQUEST-VALID
013500         PERFORM 3100-READ-PROCESS THRU 3100-EXIT
013600     ELSE
013700         MOVE '04'                  TO LK-GC-RETURN-CODE.
013800
013900     GOBACK.
014000
014100 1000-INITIALIZE.
014200     MOVE ZEROES                    TO LK-GC-COUNT-RESULT
014300                                        WS-RESULT-VALUE.
014400
014500 1000-EXIT.
014600     EXIT.
014700
014800 2000-VALIDATE-REQUEST.
014900     MOVE 'N'                       TO WS-REQUEST-VALID-SW.
015000
015100     IF  LK-GC-RANK-NAME NOT EQUAL SPACES
015200         MOVE 'Y'                   TO WS-REQUEST-VALID-SW.
015300
015400 2000-EXIT.
015500     EXIT.
015600
015700******************************************************************
015800* Read-process chain - key-only, there is no write here.         *
015900******************************************************************
016000 3100-READ-PROCESS.
016100     OPEN INPUT OPERATION-COUNT-FILE.
016200     IF  WS-OC-FILE-STATUS EQUAL '35'
016300         MOVE '04'                  TO LK-GC-RETURN-CODE
016400     ELSE
016500         IF  WS-OC-FILE-STATUS NOT EQUAL '00'
016600             MOVE 'OPCOUNT'         TO RKB-BAD-FILE
016700             MOVE WS-OC-FILE-STATUS TO RKB-BAD-STATUS
016800             MOVE '3100'            TO RKB-BAD-PARAGRAPH
016900             PERFORM 9997-FCT-ERROR THRU 9997-EXIT
017000         ELSE
017100             PERFORM 3200-SCAN-OC-FILE THRU 3200-EXIT
017200             CLOSE OPERATION-COUNT-FILE
017300             PERFORM 3300-BUILD-RESULT THRU 3300-EXIT.
017400
017500 3100-EXIT.
017600     EXIT.
017700
017800 3200-SCAN-OC-FILE.
017900     MOVE 'N'                       TO WS-OC-FOUND-SW
018000                                        WS-SCAN-DONE-SW.
018100     MOVE 1                         TO WS-OC-RELATIVE-KEY.
018200
018300     PERFORM 3210-SCAN-ONE-RECORD THRU 3210-EXIT
018400         UNTIL WS-SCAN-DONE.
018500
018600 3200-EXIT.
018700     EXIT.
018800
018900 3210-SCAN-ONE-RECORD.
018950     IF  RKB-TRACE-ON
018960         MOVE WS-OC-RELATIVE-KEY    TO WS-TRACE-KEY-VALUE
018970         DISPLAY 'RKB009 SCANNING KEY ' WS-TRACE-KEY-VALUE.
019000     READ OPERATION-COUNT-FILE
019100         INVALID KEY
019200             MOVE 'Y'               TO WS-SCAN-DONE-SW
019300         NOT INVALID KEY
019400             IF  OC-RANK-NAME EQUAL LK-GC-RANK-NAME
019500                 MOVE 'Y'           TO WS-OC-FOUND-SW
019600                 MOVE 'Y'           TO WS-SCAN-DONE-SW
019700             ELSE
019800                 ADD 1              TO WS-OC-RELATIVE-KEY
019900     END-READ.
020000
020100 3210-EXIT.
020200     EXIT.
020300
020400******************************************************************
020500* Move the stored count out on a hit, leave it zero on a miss.   *
020600******************************************************************
020700 3300-BUILD-RESULT.
020800     IF  WS-OC-FOUND
020900         MOVE OC-OPERATION-COUNT    TO LK-GC-COUNT-RESULT
021000     ELSE
021100         MOVE '04'                  TO LK-GC-RETURN-CODE.
021200
021300 3300-EXIT.
021400     EXIT.
021500
021600******************************************************************
021700* File Control Table (FCT) error - written to SYSOUT.           *
021800******************************************************************
021900 9997-FCT-ERROR.
022000     MOVE RKB-BAD-FILE              TO FE-FILE.
022100     MOVE RKB-BAD-STATUS            TO FE-STATUS.
022200     MOVE RKB-BAD-PARAGRAPH         TO FE-PARAGRAPH.
022300     DISPLAY FCT-ERROR-LINE.
022400     MOVE '08'                      TO LK-GC-RETURN-CODE.
022500
022600 9997-EXIT.
022700     EXIT.
