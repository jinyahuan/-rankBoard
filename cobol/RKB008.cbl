000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RKB008.
000300 AUTHOR.        RICH JACKSON.
000400 INSTALLATION.  MERIDIAN CASUALTY - RIVERBEND DATA CENTER.
000500 DATE-WRITTEN.  05/02/89.
000600 DATE-COMPILED.
000700 SECURITY.      PROPRIETARY - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000* RKB008 - GET-RANGE subprogram.                                 *
001100*                                                                *
001200* CALLed by RKB001 once per get-range request line.  Pulls every *
001300* RANK-BOARD-FILE entry for the requested rank, SORTs them        *
001400* descending by stored score (ties fall out in the order the     *
001500* board file happens to hold them - the tie-break weight already *
001600* glued into the stored score by RKB003 is what actually breaks  *
001700* the tie), and writes the 1-based START-ROW through END-ROW      *
001800* window to RANK-RANGE-RESULT-FILE.  A window with no rows in it *
001900* produces no detail lines at all, not an error.                 *
002000*                                                                *
002100*-----------------------------------------------------------------
002200* CHANGE LOG                                                     *
002300*-----------------------------------------------------------------
002400* DATE       INIT  TICKET     DESCRIPTION                        *
002500* ---------- ----  ---------  --------------------------------- *
002600* 05/02/89   RJ    DEV-0007   Original get-range program, plain  *
002700*                             sequential scan, no SORT.           *
002800* 09/14/89   RF    DEV-0080   Rebuilt around SORT with an INPUT   *
002900*                             and OUTPUT PROCEDURE - the old      *
003000*                             in-memory table could not hold a    *
003100*                             full season's worth of entries for  *
003200*                             the busiest ranks.                  *
003300* 03/02/90   RJ    DEV-0252   Added FILE STATUS 35 handling on    *
003400*                             the board-file read.                *
003500* 01/05/98   RJ    DEV-0815   Y2K REVIEW - no date fields in this *
003600*                             program, no changes required.       *
003700* 08/19/99   RF    DEV-0904   Y2K CERTIFICATION - re-reviewed,    *
003800*                             still no date fields.               *
003900* 03/22/02   RJ    DEV-1048   Decoded score on the result line    *
004000*                             is now a straight 2dp truncate of   *
004100*                             the stored composite, not a         *
004200*                             rounded value - Sporting Goods      *
004300*                             complained a member's displayed      *
004400*                             score did not match what they had   *
004500*                             been told was saved.                 *
004550* 11/05/09   RF    DEV-1522   Dropped the unused DIGIT-CLASS test  *
004560*                             from SPECIAL-NAMES and wired the     *
004570*                             trace switch into 3110 - it was      *
004580*                             declared but never checked anywhere  *
004590*                             in this program.                     *
004591* 03/11/10   RJ    DEV-1539   RANK-POSITION on the result line is   *
004592*                             now a 1, 2, 3 ... count within the    *
004593*                             requested window instead of the       *
004594*                             board's absolute descending position  *
004595*                             - Sporting Goods read "window" as      *
004596*                             meaning the range starts over at 1.   *
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.   IBM-390.
005000 OBJECT-COMPUTER.   IBM-390.
005100 SPECIAL-NAMES.
005300     UPSI-0 IS RKB-TRACE-SWITCH
005400         ON  STATUS IS RKB-TRACE-ON
005500         OFF STATUS IS RKB-TRACE-OFF.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT RANK-BOARD-FILE        ASSIGN TO RANKBRD
005900         ORGANIZATION  IS RELATIVE
006000         ACCESS MODE   IS DYNAMIC
006100         RELATIVE KEY  IS WS-BE-RELATIVE-KEY
006200         FILE STATUS   IS WS-BE-FILE-STATUS.
006300
006400     SELECT RANK-RANGE-RESULT-FILE ASSIGN TO RANKRES
006500         ORGANIZATION  IS LINE SEQUENTIAL
006600         FILE STATUS   IS WS-RR-FILE-STATUS.
006700
006800     SELECT SORT-WORK-FILE         ASSIGN TO SRTWORK.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300******************************************************************
007400* RANK-BOARD-FILE - one RKBBEC record per rank/member pair.      *
007500******************************************************************
007600 FD  RANK-BOARD-FILE
007700     LABEL RECORDS ARE STANDARD.
007800     COPY RKBBEC.
007900
008000******************************************************************
008100* RANK-RANGE-RESULT-FILE - the get-range columnar listing.       *
008200* Detail-line, FILLER-padded to a full print width the same way  *
008300* this shop lays out every other report line it owns.            *
008500******************************************************************
008600 FD  RANK-RANGE-RESULT-FILE
008700     LABEL RECORDS ARE OMITTED.
008800 01  RRR-LINE.
008900     02  RRR-RANK-POSITION      PIC  ZZZZ9.
009000     02  FILLER                 PIC  X(03) VALUE SPACES.
009100     02  RRR-MEMBER-NAME        PIC  X(30).
009200     02  FILLER                 PIC  X(03) VALUE SPACES.
009300     02  RRR-SCORE-EDITED       PIC  Z(11)9.99-.
009400     02  FILLER                 PIC  X(79) VALUE SPACES.
009500
009600******************************************************************
009700* SORT-WORK-FILE - one SD record per board entry for this rank,  *
009800* released by the input procedure, returned descending by score *
009900* to the output procedure.                                       *
010000******************************************************************
010100 SD  SORT-WORK-FILE.
010200 01  SW-RECORD.
010300     02  SW-STORED-SCORE        PIC S9(13)V9(13).
010400     02  SW-MEMBER-NAME         PIC  X(30).
010500     02  FILLER                 PIC  X(20) VALUE SPACES.
010600
010700 WORKING-STORAGE SECTION.
010800
010900******************************************************************
011000* DEFINE LOCAL SWITCHES.                                         *
011100******************************************************************
011200 01  WS-SWITCHES.
011300     02  WS-REQUEST-VALID-SW    PIC  X(01) VALUE 'N'.
011400         88  WS-REQUEST-VALID             VALUE 'Y'.
011500     02  WS-BE-EOF-SW           PIC  X(01) VALUE 'N'.
011600         88  WS-BE-EOF                    VALUE 'Y'.
011700     02  WS-SW-EOF-SW           PIC  X(01) VALUE 'N'.
011800         88  WS-SW-EOF                    VALUE 'Y'.
011900     02  FILLER                 PIC  X(07) VALUE SPACES.
012000
012100******************************************************************
012200* DEFINE FILE-STATUS AND RELATIVE-KEY WORK FIELDS.               *
012300******************************************************************
012400 01  WS-FILE-KEYS.
012500     02  WS-BE-FILE-STATUS      PIC  X(02) VALUE SPACES.
012600     02  WS-BE-RELATIVE-KEY     PIC S9(08) VALUE ZEROES COMP.
012700     02  WS-RR-FILE-STATUS      PIC  X(02) VALUE SPACES.
012800     02  FILLER                 PIC  X(08) VALUE SPACES.
012900
013000******************************************************************
013100* DEFINE ROW-WINDOW COUNTERS.  WS-ROW-NUMBER is the absolute       *
013150* descending position in the whole sorted board, used only to     *
013170* test against LK-GR-START-ROW/END-ROW.  WS-WINDOW-ROW-NUMBER is   *
013180* the 1-based ordinal within the requested window itself, and is   *
013190* what actually goes out on RRR-RANK-POSITION - DEV-1539.          *
013200******************************************************************
013300 01  WS-ROW-COUNTERS.
013400     02  WS-ROW-NUMBER          PIC S9(08) VALUE ZEROES COMP.
013450     02  WS-WINDOW-ROW-NUMBER   PIC S9(08) VALUE ZEROES COMP.
013500     02  FILLER                 PIC  X(08) VALUE SPACES.
013600
013700******************************************************************
013800* DEFINE DECODED-SCORE WORK AREA - group/elementary REDEFINES    *
013900* pair #1.  The stored composite is simply moved here; the       *
014000* implied-decimal MOVE into a 2-decimal field drops everything   *
014100* past the hundredths place, which is the truncate-ROUND-DOWN    *
014200* decode rule.                                                   *
014300******************************************************************
014400 01  WS-DECODE-AREA.
014500     02  WS-DECODE-INT          PIC S9(13) VALUE ZEROES.
014600     02  WS-DECODE-FRAC         PIC  9(02) VALUE ZEROES.
014700
014800 01  WS-DECODE-VALUE REDEFINES WS-DECODE-AREA
014900                            PIC S9(13)V99.
015000
015100******************************************************************
015200* Blank-slate board-entry work area - REDEFINES pair #2, same    *
015300* technique as RKB004/RKB009.                                    *
015400******************************************************************
015500 01  WS-BLANK-BE-AREA.
015600     02  WS-BLANK-BE-NAMES      PIC  X(60) VALUE SPACES.
015700     02  WS-BLANK-BE-SCORE      PIC  X(26) VALUE ZEROES.
015800     02  WS-BLANK-BE-FILLER     PIC  X(20) VALUE SPACES.
015900
016000 01  WS-BLANK-BE-RECORD REDEFINES WS-BLANK-BE-AREA
016100                            PIC  X(106).
016200
016300******************************************************************
016400* Sort-key work area - REDEFINES pair #3, lets a maintainer      *
016500* chasing a sort-order complaint look at the two halves of the   *
016600* key the SORT statement below is actually comparing.            *
016700******************************************************************
016800 01  WS-SORT-KEY-AREA.
016900     02  WS-SORT-KEY-INT        PIC S9(13) VALUE ZEROES.
017000     02  WS-SORT-KEY-FRAC       PIC  9(13) VALUE ZEROES.
017100
017200 01  WS-SORT-KEY-VALUE REDEFINES WS-SORT-KEY-AREA
017300                            PIC S9(13)V9(13).
017400
017500******************************************************************
017600* SHARED ERROR / FILE-STATUS FIELDS (see RKBERR.cpy).            *
017700******************************************************************
017800     COPY RKBERR.
017900
018000 LINKAGE SECTION.
018100
018200******************************************************************
018300* GET-RANGE PARAMETER AREA.                                      *
018400******************************************************************
018500 01  LK-GET-RANGE-PARMS.
018600     02  LK-GR-RANK-NAME        PIC  X(30).
018700     02  LK-GR-START-ROW        PIC S9(08) COMP.
018800     02  LK-GR-END-ROW          PIC S9(08) COMP.
018900     02  LK-GR-RETURN-CODE      PIC  X(02).
019000         88  LK-GR-OK                     VALUE '00'.
019100         88  LK-GR-REJECTED               VALUE '04'.
019200         88  LK-GR-FILE-ERROR             VALUE '08'.
019250     02  FILLER                 PIC  X(04) VALUE SPACES.
019300
019400 PROCEDURE DIVISION USING LK-GET-RANGE-PARMS.
019500
019600******************************************************************
019700* Main process.                                                  *
019800******************************************************************
019900 0000-MAIN.
020000     MOVE '00'                      TO LK-GR-RETURN-CODE.
020100     PERFORM 1000-INITIALIZE       THRU 1000-EXIT.
020200     PERFORM 2000-VALIDATE-REQUEST THRU 2000-EXIT.
020300
020400     IF  WS-REQUEST-VALID
020500         PERFORM 3000-SORT-BOARD-ENTRIES THRU 3000-EXIT
020600     ELSE
020700         MOVE '04'                  TO LK-GR-RETURN-CODE.
020800
020900     GOBACK.
021000
021100 1000-INITIALIZE.
021200     MOVE ZEROES                    TO WS-ROW-NUMBER.
021300
021400 1000-EXIT.
021500     EXIT.
021600
021700******************************************************************
021800* Reject a blank rank name or a window with the end row before   *
021900* the start row.                                                 *
022000******************************************************************
022100 2000-VALIDATE-REQUEST.
022200     MOVE 'N'                       TO WS-REQUEST-VALID-SW.
022300
022400     IF  LK-GR-RANK-NAME NOT EQUAL SPACES
022500     AND LK-GR-START-ROW GREATER THAN ZEROES
022600     AND LK-GR-END-ROW NOT LESS THAN LK-GR-START-ROW
022700         MOVE 'Y'                   TO WS-REQUEST-VALID-SW.
022800
022900 2000-EXIT.
023000     EXIT.
023100
023200******************************************************************
023300* SORT the board entries for this rank descending by stored      *
023400* score - first time this suite has needed a sort, so this       *
023500* paragraph pair is new ground rather than a carryover habit.    *
023600*                                                   DEV-0080  RF  *
023700******************************************************************
023800 3000-SORT-BOARD-ENTRIES.
023900     OPEN OUTPUT RANK-RANGE-RESULT-FILE.
024000
024100     SORT SORT-WORK-FILE
024200         ON DESCENDING KEY SW-STORED-SCORE
024300         INPUT  PROCEDURE 3100-SORT-INPUT  THRU 3100-EXIT
024400         OUTPUT PROCEDURE 3500-SORT-OUTPUT THRU 3500-EXIT.
024500
024600     CLOSE RANK-RANGE-RESULT-FILE.
024700
024800     IF  WS-BE-FILE-STATUS NOT EQUAL '00'
024900     AND WS-BE-FILE-STATUS NOT EQUAL '35'
025000         MOVE 'RANKBRD'             TO RKB-BAD-FILE
025100         MOVE WS-BE-FILE-STATUS     TO RKB-BAD-STATUS
025200         MOVE '3000'                TO RKB-BAD-PARAGRAPH
025300         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT.
025400
025500 3000-EXIT.
025600     EXIT.
025700
025800******************************************************************
025900* INPUT PROCEDURE - RELEASE one SORT-WORK-FILE record for every  *
026000* RANK-BOARD-FILE entry that belongs to the requested rank.       *
026100******************************************************************
026200 3100-SORT-INPUT.
026300     OPEN INPUT RANK-BOARD-FILE.
026400     IF  WS-BE-FILE-STATUS EQUAL '00'
026500         MOVE 1                     TO WS-BE-RELATIVE-KEY
026600         MOVE 'N'                   TO WS-BE-EOF-SW
026700         PERFORM 3110-RELEASE-ONE-RECORD THRU 3110-EXIT
026800             UNTIL WS-BE-EOF
026900         CLOSE RANK-BOARD-FILE.
027000
027100 3100-EXIT.
027200     EXIT.
027300
027400******************************************************************
027500* Read one board entry and RELEASE it to the sort if it belongs  *
027600* to the requested rank.                                         *
027700******************************************************************
027800 3110-RELEASE-ONE-RECORD.
027820     IF  RKB-TRACE-ON
027840         DISPLAY 'RKB008 SCANNING KEY ' WS-BE-RELATIVE-KEY.
027900     READ RANK-BOARD-FILE
028000         INVALID KEY
028100             MOVE 'Y'               TO WS-BE-EOF-SW
028200         NOT INVALID KEY
028300             IF  BE-RANK-NAME EQUAL LK-GR-RANK-NAME
028400                 MOVE BE-STORED-SCORE  TO SW-STORED-SCORE
028500                 MOVE BE-MEMBER-NAME   TO SW-MEMBER-NAME
028600                 RELEASE SW-RECORD
028700             END-IF
028800             ADD 1                  TO WS-BE-RELATIVE-KEY
028900     END-READ.
029000
029100 3110-EXIT.
029200     EXIT.
029300
029400******************************************************************
029500* OUTPUT PROCEDURE - RETURN the sorted entries in descending      *
029600* order, testing each one's absolute position against the        *
029700* caller's 1-based START-ROW/END-ROW window.  The rank position   *
029750* written to the report is a fresh 1, 2, 3 ... count of the rows   *
029760* actually inside that window, not the absolute board position -  *
029770* a START-ROW/END-ROW of 5/8 comes back numbered 1-4.  DEV-1539.   *
029800******************************************************************
029900 3500-SORT-OUTPUT.
030000     MOVE 'N'                       TO WS-SW-EOF-SW.
030100     MOVE ZEROES                    TO WS-ROW-NUMBER
030150                                        WS-WINDOW-ROW-NUMBER.
030200
030300     PERFORM 3510-RETURN-ONE-RECORD THRU 3510-EXIT
030400         UNTIL WS-SW-EOF.
030500
030600 3500-EXIT.
030700     EXIT.
030800
030900******************************************************************
031000* RETURN one sorted record and, if its row number falls inside   *
031100* the window, write the detail line.                             *
031200******************************************************************
031300 3510-RETURN-ONE-RECORD.
031400     RETURN SORT-WORK-FILE
031500         AT END
031600             MOVE 'Y'               TO WS-SW-EOF-SW
031700         NOT AT END
031800             ADD 1                  TO WS-ROW-NUMBER
031900             IF  WS-ROW-NUMBER NOT LESS THAN LK-GR-START-ROW
032000             AND WS-ROW-NUMBER NOT GREATER THAN LK-GR-END-ROW
032050                 ADD 1              TO WS-WINDOW-ROW-NUMBER
032100                 PERFORM 3600-WRITE-RESULT-ROW THRU 3600-EXIT
032200             END-IF
032300     END-RETURN.
032400
032500 3510-EXIT.
032600     EXIT.
032700
032800******************************************************************
032900* Build and write one detail line - decode the stored composite  *
033000* back down to 2 decimal places (truncate, not round) before it  *
033100* goes out to the report.                                        *
033200*                                                   DEV-1048  RJ  *
033300******************************************************************
033400 3600-WRITE-RESULT-ROW.
033500     MOVE SW-STORED-SCORE           TO WS-SORT-KEY-VALUE.
033600     MOVE WS-SORT-KEY-VALUE         TO WS-DECODE-VALUE.
033700
033800     MOVE WS-WINDOW-ROW-NUMBER      TO RRR-RANK-POSITION.
033900     MOVE SW-MEMBER-NAME            TO RRR-MEMBER-NAME.
034000     MOVE WS-DECODE-VALUE           TO RRR-SCORE-EDITED.
034100
034200     WRITE RRR-LINE.
034300
034400 3600-EXIT.
034500     EXIT.
034600
034700******************************************************************
034800* File Control Table (FCT) error - written to SYSOUT.           *
034900******************************************************************
035000 9997-FCT-ERROR.
035100     MOVE RKB-BAD-FILE              TO FE-FILE.
035200     MOVE RKB-BAD-STATUS            TO FE-STATUS.
035300     MOVE RKB-BAD-PARAGRAPH         TO FE-PARAGRAPH.
035400     DISPLAY FCT-ERROR-LINE.
035500     MOVE '08'                      TO LK-GR-RETURN-CODE.
035600
035700 9997-EXIT.
035800     EXIT.
