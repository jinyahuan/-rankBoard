000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RKB003.
000300 AUTHOR.        RICH JACKSON.
000400 INSTALLATION.  MERIDIAN CASUALTY - RIVERBEND DATA CENTER.
000500 DATE-WRITTEN.  04/11/89.
000600 DATE-COMPILED.
000700 SECURITY.      PROPRIETARY - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000* RKB003 - SAVE-RANK subprogram.                                 *
001100*                                                                *
001200* CALLed by RKB001 once per save-rank request line.  Bumps the   *
001300* per-rank operation count (RKBOCC / OPERATION-COUNT-FILE), asks *
001400* RKWUTIL for the tie-break weight that goes with the new count, *
001500* glues that weight onto the caller's 2-decimal raw score, and   *
001600* adds the result onto the member's existing board entry         *
001700* (RKBBEC / RANK-BOARD-FILE) - this is an increment, not a       *
001800* replace, so repeat saves against the same member accumulate.   *
001900*                                                                *
002000* A blank rank name or member name is rejected outright and no   *
002100* file is touched.                                               *
002200*                                                                *
002300*-----------------------------------------------------------------
002400* CHANGE LOG                                                     *
002500*-----------------------------------------------------------------
002600* DATE       INIT  TICKET     DESCRIPTION                        *
002700* ---------- ----  ---------  --------------------------------- *
002800* 04/11/89   RJ    DEV-0003   Original save-rank program.         *
002900* 08/30/89   RF    DEV-0047   Operation count and board entry now *
003000*                             live in separate RELATIVE files -   *
003100*                             one shared file was getting too     *
003200*                             many READ NEXT collisions under     *
003300*                             load.                               *
003400* 03/02/90   RJ    DEV-0252   Added the open-output-then-reopen   *
003500*                             fallback for FILE STATUS 35 so the  *
003600*                             very first save of the day does not *
003700*                             abend on an empty dataset.          *
003800* 12/11/92   RJ    DEV-0505   Raw score now truncated to 2        *
003900*                             decimal places on input - callers   *
004000*                             were passing 4dp values through     *
004100*                             unchanged and throwing off the      *
004200*                             composite width.                    *
004300* 06/06/94   RF    DEV-0618   Composite score now computed        *
004400*                             against RKWUTIL's widened 28-digit  *
004500*                             result instead of the old 9-digit   *
004600*                             one.                                *
004700* 01/05/98   RJ    DEV-0811   Y2K REVIEW - no date fields in this *
004800*                             program, no changes required.       *
004900* 08/19/99   RF    DEV-0900   Y2K CERTIFICATION - re-reviewed,    *
005000*                             still no date fields.               *
005100* 03/22/02   RJ    DEV-1045   Board entry is now incremented onto *
005200*                             the existing stored score rather    *
005300*                             than replacing it - Sporting Goods  *
005400*                             leaderboard was losing history on   *
005500*                             a second save for the same member.  *
005600* 07/14/06   RF    DEV-1300   Documented the 11-digit weight      *
005700*                             truncation in 3400 after QA asked   *
005800*                             why a very heavily played rank      *
005900*                             stopped moving on ties.             *
005950* 09/18/09   RF    DEV-1512   Raw score is now signed end to end  *
005960*                             and carries 2 decimal places, not   *
005970*                             4 - an unsigned field could never    *
005980*                             hold a negative score coming in on   *
005990*                             a save-rank request.                *
005992* 11/05/09   RF    DEV-1522   Dropped the unused DIGIT-CLASS test  *
005994*                             from SPECIAL-NAMES and wired the     *
005996*                             trace switch into the two scan       *
005998*                             paragraphs - it was declared but      *
005999*                             never checked anywhere in here.      *
006000* 03/11/10   RJ    DEV-1538   Save-rank now hands the member's     *
006010*                             new total stored score back to the   *
006020*                             caller in LK-SR-SCORE-RESULT - RKB001 *
006030*                             had no way to log it without a       *
006040*                             follow-up get-score call.            *
006050******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.   IBM-390.
006400 OBJECT-COMPUTER.   IBM-390.
006500 SPECIAL-NAMES.
006700     UPSI-0 IS RKB-TRACE-SWITCH
006800         ON  STATUS IS RKB-TRACE-ON
006900         OFF STATUS IS RKB-TRACE-OFF.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT OPERATION-COUNT-FILE   ASSIGN TO OPCOUNT
007300         ORGANIZATION  IS RELATIVE
007400         ACCESS MODE   IS DYNAMIC
007500         RELATIVE KEY  IS WS-OC-RELATIVE-KEY
007600         FILE STATUS   IS WS-OC-FILE-STATUS.
007700
007800     SELECT RANK-BOARD-FILE        ASSIGN TO RANKBRD
007900         ORGANIZATION  IS RELATIVE
008000         ACCESS MODE   IS DYNAMIC
008100         RELATIVE KEY  IS WS-BE-RELATIVE-KEY
008200         FILE STATUS   IS WS-BE-FILE-STATUS.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600
008700******************************************************************
008800* OPERATION-COUNT-FILE - one RKBOCC record per rank name.        *
008900******************************************************************
009000 FD  OPERATION-COUNT-FILE
009100     LABEL RECORDS ARE STANDARD.
009200     COPY RKBOCC.
009300
009400******************************************************************
009500* RANK-BOARD-FILE - one RKBBEC record per rank/member pair.      *
009600******************************************************************
009700 FD  RANK-BOARD-FILE
009800     LABEL RECORDS ARE STANDARD.
009900     COPY RKBBEC.
010000
010100 WORKING-STORAGE SECTION.
010200
010300******************************************************************
010400* DEFINE LOCAL SWITCHES.                                         *
010500******************************************************************
010600 01  WS-SWITCHES.
010700     02  WS-REQUEST-VALID-SW    PIC  X(01) VALUE 'N'.
010800         88  WS-REQUEST-VALID             VALUE 'Y'.
010900     02  WS-OC-FOUND-SW         PIC  X(01) VALUE 'N'.
011000         88  WS-OC-FOUND                  VALUE 'Y'.
011100     02  WS-BE-FOUND-SW         PIC  X(01) VALUE 'N'.
011200         88  WS-BE-FOUND                  VALUE 'Y'.
011300     02  WS-SCAN-DONE-SW        PIC  X(01) VALUE 'N'.
011400         88  WS-SCAN-DONE                 VALUE 'Y'.
011500     02  FILLER                 PIC  X(06) VALUE SPACES.
011600
011700******************************************************************
011800* DEFINE FILE-STATUS AND RELATIVE-KEY WORK FIELDS.               *
011900******************************************************************
012000 01  WS-FILE-KEYS.
012100     02  WS-OC-FILE-STATUS      PIC  X(02) VALUE SPACES.
012200     02  WS-OC-RELATIVE-KEY     PIC S9(08) VALUE ZEROES COMP.
012300     02  WS-OC-HIGH-KEY         PIC S9(08) VALUE ZEROES COMP.
012400     02  WS-BE-FILE-STATUS      PIC  X(02) VALUE SPACES.
012500     02  WS-BE-RELATIVE-KEY     PIC S9(08) VALUE ZEROES COMP.
012600     02  WS-BE-HIGH-KEY         PIC S9(08) VALUE ZEROES COMP.
012700     02  FILLER                 PIC  X(08) VALUE SPACES.
012800
012900******************************************************************
013000* DEFINE RAW-SCORE AND TRUNCATED-SCORE WORK AREAS.               *
013100*                                                                *
013200* Two group/elementary REDEFINES pairs, in the style of this     *
013300* shop's FK-KEY-16 view over FK-KEY in the old key copybook -    *
013400* the elementary view is what PROCEDURE DIVISION code moves and  *
013500* computes with, the group view is what a dump or a DISPLAY of   *
013600* the raw bytes would show a maintainer chasing a bad score.     *
013620* Both elementary items are signed - a caller score may come in  *
013640* negative, and the sign rides the zone of the low-order FRAC    *
013660* byte, so a dump of a negative score's group view will show     *
013680* that byte as an overpunched character, not a plain digit.      *
013700******************************************************************
013800 01  WS-RAW-SCORE-AREA.
013900     02  WS-RAW-SCORE-INT       PIC  9(13) VALUE ZEROES.
014000     02  WS-RAW-SCORE-FRAC      PIC  9(02) VALUE ZEROES.
014100
014200 01  WS-RAW-SCORE-VALUE REDEFINES WS-RAW-SCORE-AREA
014300                            PIC S9(13)V99.
014400
014500 01  WS-TRUNC-SCORE-AREA.
014600     02  WS-TRUNC-SCORE-INT     PIC  9(13) VALUE ZEROES.
014700     02  WS-TRUNC-SCORE-FRAC    PIC  9(02) VALUE ZEROES.
014800
014900 01  WS-TRUNC-SCORE-VALUE REDEFINES WS-TRUNC-SCORE-AREA
015000                            PIC S9(13)V99.
015100
015200******************************************************************
015300* DEFINE COMPOSITE-SCORE WORK AREA - the value actually added    *
015400* onto the board entry.  Third REDEFINES pair for this program.  *
015500******************************************************************
015600 01  WS-COMPOSITE-AREA.
015700     02  WS-COMPOSITE-INT       PIC  9(13) VALUE ZEROES.
015800     02  WS-COMPOSITE-FRAC      PIC  9(13) VALUE ZEROES.
015900
016000 01  WS-COMPOSITE-VALUE REDEFINES WS-COMPOSITE-AREA
016100                            PIC S9(13)V9(13).
016200
016300******************************************************************
016400* RKWUTIL CALL PARAMETER AREA.                                   *
016500******************************************************************
016600 01  WS-WEIGHT-PARMS.
016700     02  WS-WT-FUNCTION-CODE    PIC  X(01) VALUE 'W'.
016800     02  WS-WT-WEIGHT-VALUE     PIC S9(18) VALUE ZEROES COMP-3.
016900     02  WS-WT-DECIMAL-PLACES   PIC S9(02) VALUE 2    COMP-3.
016950     02  WS-WT-WEIGHT-RESULT    PIC  9(01)V9(28) VALUE ZEROES.
017000     02  FILLER                 PIC  X(04) VALUE SPACES.
017100
017200******************************************************************
017300* SHARED ERROR / FILE-STATUS FIELDS (see RKBERR.cpy).            *
017400******************************************************************
017500     COPY RKBERR.
017600
017700 LINKAGE SECTION.
017800
017900******************************************************************
018000* SAVE-RANK PARAMETER AREA - filled in by RKB001 2100-DISPATCH.  *
018050* LK-SR-SCORE-RESULT comes back as the member's new total stored *
018070* score after this save is posted, same width as BE-STORED-SCORE *
018080* itself, so RKB001 has something to log without a separate      *
018090* get-score call.  Stays zero on a rejected or failed request.   *
018100******************************************************************
018200 01  LK-SAVE-RANK-PARMS.
018300     02  LK-SR-RANK-NAME        PIC  X(30).
018400     02  LK-SR-MEMBER-NAME      PIC  X(30).
018500     02  LK-SR-RAW-SCORE        PIC S9(13)V99.
018550     02  LK-SR-SCORE-RESULT     PIC S9(13)V9(13).
018600     02  LK-SR-RETURN-CODE      PIC  X(02).
018700         88  LK-SR-OK                     VALUE '00'.
018800         88  LK-SR-REJECTED               VALUE '04'.
018900         88  LK-SR-FILE-ERROR             VALUE '08'.
018950     02  FILLER                 PIC  X(04) VALUE SPACES.
019000
019100 PROCEDURE DIVISION USING LK-SAVE-RANK-PARMS.
019200
019300******************************************************************
019400* Main process.                                                  *
019500******************************************************************
019600 0000-MAIN.
019700     MOVE '00'                      TO LK-SR-RETURN-CODE.
019800     PERFORM 1000-INITIALIZE      THRU 1000-EXIT.
019900     PERFORM 2000-VALIDATE-REQUEST THRU 2000-EXIT.
020000
020100     IF  WS-REQUEST-VALID
020200         PERFORM 3100-READ-PROCESS THRU 3100-EXIT
020300     ELSE
020400         MOVE '04'                  TO LK-SR-RETURN-CODE.
020500
020600     GOBACK.
020700
020800******************************************************************
020900* Move the caller's raw score into working storage.              *
021000******************************************************************
021100 1000-INITIALIZE.
021200     MOVE LK-SR-RAW-SCORE           TO WS-RAW-SCORE-VALUE.
021300     MOVE ZEROES                    TO WS-COMPOSITE-VALUE
021350                                        LK-SR-SCORE-RESULT.
021400
021500 1000-EXIT.
021600     EXIT.
021700
021800******************************************************************
021900* Reject the request outright on a blank rank or member name -   *
022000* no file is opened for a rejected request.                      *
022100******************************************************************
022200 2000-VALIDATE-REQUEST.
022300     MOVE 'N'                       TO WS-REQUEST-VALID-SW.
022400
022500     IF  LK-SR-RANK-NAME   NOT EQUAL SPACES
022600     AND LK-SR-MEMBER-NAME NOT EQUAL SPACES
022700         MOVE 'Y'                   TO WS-REQUEST-VALID-SW.
022800
022900 2000-EXIT.
023000     EXIT.
023100
023200******************************************************************
023300* Read-process-write chain for a valid request.                  *
023400******************************************************************
023500 3100-READ-PROCESS.
023600     PERFORM 3200-BUMP-OPCOUNT          THRU 3200-EXIT.
023700     PERFORM 3300-COMPUTE-WEIGHT-CALL   THRU 3300-EXIT.
023800     PERFORM 3400-COMPUTE-COMPOSITE     THRU 3400-EXIT.
023900     PERFORM 3500-POST-BOARD-ENTRY      THRU 3500-EXIT.
024000
024100 3100-EXIT.
024200     EXIT.
024300
024400******************************************************************
024500* Bump OC-OPERATION-COUNT for LK-SR-RANK-NAME by one, creating    *
024600* the record at count 1 if the rank has never been saved before. *
024700******************************************************************
024800 3200-BUMP-OPCOUNT.
024900     OPEN I-O OPERATION-COUNT-FILE.
025000     IF  WS-OC-FILE-STATUS EQUAL '35'
025100         OPEN OUTPUT OPERATION-COUNT-FILE
025200         CLOSE       OPERATION-COUNT-FILE
025300         OPEN I-O    OPERATION-COUNT-FILE.
025400
025500     IF  WS-OC-FILE-STATUS NOT EQUAL '00'
025600         MOVE 'OPCOUNT'             TO RKB-BAD-FILE
025700         MOVE WS-OC-FILE-STATUS     TO RKB-BAD-STATUS
025800         MOVE '3200'                TO RKB-BAD-PARAGRAPH
025900         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT
026000     ELSE
026100         PERFORM 3210-SCAN-OC-FILE      THRU 3210-EXIT
026200         PERFORM 3220-REWRITE-OR-WRITE  THRU 3220-EXIT
026300         CLOSE OPERATION-COUNT-FILE.
026400
026500 3200-EXIT.
026600     EXIT.
026700
026800******************************************************************
026900* Linear scan by key - there is no ISAM on this build, so every  *
027000* call reads the file from the top looking for a matching rank   *
027100* name and keeping the highest relative slot seen for the next   *
027200* WRITE if the rank is not found.                                *
027300******************************************************************
027400 3210-SCAN-OC-FILE.
027500     MOVE 'N'                       TO WS-OC-FOUND-SW
027600                                        WS-SCAN-DONE-SW.
027700     MOVE ZEROES                    TO WS-OC-HIGH-KEY.
027750     MOVE 1                         TO WS-OC-RELATIVE-KEY.
027900
028000     PERFORM 3211-SCAN-ONE-OC-RECORD THRU 3211-EXIT
028050         UNTIL WS-SCAN-DONE.
029300
029400 3210-EXIT.
029500     EXIT.
029510
029520******************************************************************
029530* Read a single record of the scan - kept as its own paragraph   *
029540* so the loop above is a plain PERFORM ... THRU ... UNTIL, not   *
029550* an inline PERFORM ... END-PERFORM.                             *
029560******************************************************************
029570 3211-SCAN-ONE-OC-RECORD.
029575     IF  RKB-TRACE-ON
029576         DISPLAY 'RKB003 SCANNING KEY ' WS-OC-RELATIVE-KEY.
029580     READ OPERATION-COUNT-FILE
029590         INVALID KEY
029595             MOVE 'Y'               TO WS-SCAN-DONE-SW
029600         NOT INVALID KEY
029610             MOVE WS-OC-RELATIVE-KEY TO WS-OC-HIGH-KEY
029620             IF  OC-RANK-NAME EQUAL LK-SR-RANK-NAME
029630                 MOVE 'Y'           TO WS-OC-FOUND-SW
029640                 MOVE 'Y'           TO WS-SCAN-DONE-SW
029650             ELSE
029660                 ADD 1              TO WS-OC-RELATIVE-KEY
029670     END-READ.
029680
029690 3211-EXIT.
029695     EXIT.
029698
029700******************************************************************
029800* Rewrite the matching record with the count bumped by one, or   *
029900* write a brand-new record at count 1 one slot past the highest  *
030000* slot this scan reached.                                        *
030100******************************************************************
030200 3220-REWRITE-OR-WRITE.
030300     IF  WS-OC-FOUND
030400         ADD 1                      TO OC-OPERATION-COUNT
030500         REWRITE OC-RECORD
030600             INVALID KEY
030700                 MOVE 'OPCOUNT'     TO RKB-BAD-FILE
030800                 MOVE WS-OC-FILE-STATUS TO RKB-BAD-STATUS
030900                 MOVE '3220'        TO RKB-BAD-PARAGRAPH
031000                 PERFORM 9997-FCT-ERROR THRU 9997-EXIT
031100         END-REWRITE
031200     ELSE
031300         ADD 1                      TO WS-OC-HIGH-KEY
031400         MOVE WS-OC-HIGH-KEY        TO WS-OC-RELATIVE-KEY
031500         MOVE LK-SR-RANK-NAME       TO OC-RANK-NAME
031600         MOVE 1                     TO OC-OPERATION-COUNT
031700         WRITE OC-RECORD
031800             INVALID KEY
031900                 MOVE 'OPCOUNT'     TO RKB-BAD-FILE
032000                 MOVE WS-OC-FILE-STATUS TO RKB-BAD-STATUS
032100                 MOVE '3220'        TO RKB-BAD-PARAGRAPH
032200                 PERFORM 9997-FCT-ERROR THRU 9997-EXIT
032300         END-WRITE.
032400
032500 3220-EXIT.
032600     EXIT.
032700
032800******************************************************************
032900* Ask RKWUTIL for the forward weight that goes with the new      *
033000* operation count - decimal-places is always 2 for save-rank.    *
033100******************************************************************
033200 3300-COMPUTE-WEIGHT-CALL.
033300     MOVE 'W'                       TO WS-WT-FUNCTION-CODE.
033400     MOVE OC-OPERATION-COUNT        TO WS-WT-WEIGHT-VALUE.
033500     MOVE 2                         TO WS-WT-DECIMAL-PLACES.
033600     MOVE ZEROES                    TO WS-WT-WEIGHT-RESULT.
033700
033800     CALL 'RKWUTIL' USING WS-WEIGHT-PARMS.
033900
034000 3300-EXIT.
034100     EXIT.
034200
034300******************************************************************
034400* Truncate the raw score to 2 decimal places (a straight signed  *
034500* MOVE to a 2-decimal signed field drops low-order digits with   *
034600* no rounding and carries the sign through unchanged, so a       *
034700* negative score truncates toward zero the same as a positive   *
034800* one) and glue the weight on behind it.  If the operation count *
034900* ever grows past 11 digits the low-order digits of the weight   *
035000* are dropped here - WS-COMPOSITE-FRAC only has room for 13.     *
035020*                                                  DEV-1300  RF   *
035040* 09/18/09    RF    Signed the raw-score chain end to end and     *
035060*                   dropped it from 4dp to 2dp - an unsigned      *
035080*                   4dp field was losing the sign on a negative   *
035090*                   score passed in from a save-rank request.     *
035095*                                                  DEV-1512        *
035098******************************************************************
035100 3400-COMPUTE-COMPOSITE.
035200     MOVE WS-RAW-SCORE-VALUE        TO WS-TRUNC-SCORE-VALUE.
035300     COMPUTE WS-COMPOSITE-VALUE =
035400             WS-TRUNC-SCORE-VALUE + WS-WT-WEIGHT-RESULT.
035500
035600 3400-EXIT.
035700     EXIT.
035800
035900******************************************************************
036000* Add the composite score onto the member's existing board       *
036100* entry, creating the entry at the composite score if the        *
036200* member has never been saved against this rank before.          *
036300*                                                  DEV-1045  RJ   *
036400******************************************************************
036500 3500-POST-BOARD-ENTRY.
036600     OPEN I-O RANK-BOARD-FILE.
036700     IF  WS-BE-FILE-STATUS EQUAL '35'
036800         OPEN OUTPUT RANK-BOARD-FILE
036900         CLOSE       RANK-BOARD-FILE
037000         OPEN I-O    RANK-BOARD-FILE.
037100
037200     IF  WS-BE-FILE-STATUS NOT EQUAL '00'
037300         MOVE 'RANKBRD'             TO RKB-BAD-FILE
037400         MOVE WS-BE-FILE-STATUS     TO RKB-BAD-STATUS
037500         MOVE '3500'                TO RKB-BAD-PARAGRAPH
037600         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT
037700     ELSE
037800         PERFORM 3510-SCAN-BE-FILE      THRU 3510-EXIT
037900         PERFORM 3520-REWRITE-OR-WRITE  THRU 3520-EXIT
037950         MOVE BE-STORED-SCORE           TO LK-SR-SCORE-RESULT
038000         CLOSE RANK-BOARD-FILE.
038100
038200 3500-EXIT.
038300     EXIT.
038400
038500******************************************************************
038600* Linear scan by rank/member key, same technique as 3210.        *
038700******************************************************************
038800 3510-SCAN-BE-FILE.
038900     MOVE 'N'                       TO WS-BE-FOUND-SW
039000                                        WS-SCAN-DONE-SW.
039100     MOVE ZEROES                    TO WS-BE-HIGH-KEY.
039200     MOVE 1                         TO WS-BE-RELATIVE-KEY.
039300
039400     PERFORM 3511-SCAN-ONE-BE-RECORD THRU 3511-EXIT
039450         UNTIL WS-SCAN-DONE.
040800
040900 3510-EXIT.
041000     EXIT.
041010
041020******************************************************************
041030* Read a single record of the scan - same technique as 3211.     *
041040******************************************************************
041050 3511-SCAN-ONE-BE-RECORD.
041052     IF  RKB-TRACE-ON
041054         DISPLAY 'RKB003 SCANNING KEY ' WS-BE-RELATIVE-KEY.
041060     READ RANK-BOARD-FILE
041070         INVALID KEY
041075             MOVE 'Y'               TO WS-SCAN-DONE-SW
041080         NOT INVALID KEY
041090             MOVE WS-BE-RELATIVE-KEY TO WS-BE-HIGH-KEY
041095             IF  BE-RANK-NAME   EQUAL LK-SR-RANK-NAME
041096             AND BE-MEMBER-NAME EQUAL LK-SR-MEMBER-NAME
041097                 MOVE 'Y'           TO WS-BE-FOUND-SW
041098                 MOVE 'Y'           TO WS-SCAN-DONE-SW
041101             ELSE
041102                 ADD 1              TO WS-BE-RELATIVE-KEY
041103     END-READ.
041104
041105 3511-EXIT.
041106     EXIT.
041107
041200******************************************************************
041300* ADD, never MOVE - a second save for the same member accumulates*
041400* onto the existing stored score.                                *
041500******************************************************************
041600 3520-REWRITE-OR-WRITE.
041700     IF  WS-BE-FOUND
041800         ADD WS-COMPOSITE-VALUE     TO BE-STORED-SCORE
041900         REWRITE BE-RECORD
042000             INVALID KEY
042100                 MOVE 'RANKBRD'     TO RKB-BAD-FILE
042200                 MOVE WS-BE-FILE-STATUS TO RKB-BAD-STATUS
042300                 MOVE '3520'        TO RKB-BAD-PARAGRAPH
042400                 PERFORM 9997-FCT-ERROR THRU 9997-EXIT
042500         END-REWRITE
042600     ELSE
042700         ADD 1                      TO WS-BE-HIGH-KEY
042800         MOVE WS-BE-HIGH-KEY        TO WS-BE-RELATIVE-KEY
042900         MOVE LK-SR-RANK-NAME       TO BE-RANK-NAME
043000         MOVE LK-SR-MEMBER-NAME     TO BE-MEMBER-NAME
043100         MOVE WS-COMPOSITE-VALUE    TO BE-STORED-SCORE
043200         WRITE BE-RECORD
043300             INVALID KEY
043400                 MOVE 'RANKBRD'     TO RKB-BAD-FILE
043500                 MOVE WS-BE-FILE-STATUS TO RKB-BAD-STATUS
043600                 MOVE '3520'        TO RKB-BAD-PARAGRAPH
043700                 PERFORM 9997-FCT-ERROR THRU 9997-EXIT
043800         END-WRITE.
043900
044000 3520-EXIT.
044100     EXIT.
044200
044300******************************************************************
044400* File Control Table (FCT) error - this shop's common file-      *
044500* status trail, written to SYSOUT instead of the old CICS TD     *
044600* queue now that this logic runs in batch.                       *
044700******************************************************************
044800 9997-FCT-ERROR.
044900     MOVE RKB-BAD-FILE              TO FE-FILE.
045000     MOVE RKB-BAD-STATUS            TO FE-STATUS.
045100     MOVE RKB-BAD-PARAGRAPH         TO FE-PARAGRAPH.
045200     DISPLAY FCT-ERROR-LINE.
045300     MOVE '08'                      TO LK-SR-RETURN-CODE.
045400
045500 9997-EXIT.
045600     EXIT.
