000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RKB031.
000300 AUTHOR.        RICH JACKSON.
000400 INSTALLATION.  MERIDIAN CASUALTY - RIVERBEND DATA CENTER.
000500 DATE-WRITTEN.  05/09/89.
000600 DATE-COMPILED.
000700 SECURITY.      PROPRIETARY - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000* RKB031 - RankWeightComponent subprogram.                       *
001100*                                                                *
001200* CALLed by RKB001 once per weight-component request line.      *
001300* Three sub-operations against WEIGHT-STORE-FILE, picked by      *
001400* LK-WC-SUB-OP-CODE:                                              *
001500*   P  PEEK  - non-mutating read, zero if the rank has never     *
001600*              been allocated a weight-store slot.               *
001700*   I  INIT  - unconditional overwrite with LK-WC-INIT-VALUE,     *
001800*              creating the slot if it does not already exist.  *
001900*   O  OFFER - atomic increment by one, returning the value      *
002000*              AFTER the increment; the first OFFER against a    *
002100*              rank returns 1, not 0.                             *
002200*                                                                *
002300* This counter is independent of RKBOCC's operation count - it   *
002400* is a second allocation strategy kept only for callers still    *
002500* wired to the older RankWeightComponent interface.              *
002600*                                                                *
002700*-----------------------------------------------------------------
002800* CHANGE LOG                                                     *
002900*-----------------------------------------------------------------
003000* DATE       INIT  TICKET     DESCRIPTION                        *
003100* ---------- ----  ---------  --------------------------------- *
003200* 05/09/89   RJ    DEV-0006   Original PEEK/INIT/OFFER program.   *
003300* 08/30/89   RF    DEV-0047   Switched to the new RKBWTC record   *
003400*                             once the weight-store file was     *
003500*                             split out from the shared key file. *
003600* 03/02/90   RJ    DEV-0252   Added FILE STATUS 35 handling on   *
003700*                             all three sub-operations.           *
003800* 01/05/98   RJ    DEV-0814   Y2K REVIEW - no date fields in this *
003900*                             program, no changes required.       *
004000* 08/19/99   RF    DEV-0903   Y2K CERTIFICATION - re-reviewed,    *
004100*                             still no date fields.               *
004200* 03/22/02   RJ    DEV-1047   OFFER now returns the post-         *
004300*                             increment value - callers were      *
004400*                             re-reading the slot themselves to   *
004500*                             get the number this program already*
004600*                             had in hand.                        *
004650* 11/05/09   RF    DEV-1522   Dropped the unused DIGIT-CLASS test *
004660*                             from SPECIAL-NAMES - never checked   *
004670*                             anywhere in this program.           *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.   IBM-390.
005100 OBJECT-COMPUTER.   IBM-390.
005200 SPECIAL-NAMES.
005400     UPSI-0 IS RKB-TRACE-SWITCH
005500         ON  STATUS IS RKB-TRACE-ON
005600         OFF STATUS IS RKB-TRACE-OFF.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT WEIGHT-STORE-FILE      ASSIGN TO WTSTORE
006000         ORGANIZATION  IS RELATIVE
006100         ACCESS MODE   IS DYNAMIC
006200         RELATIVE KEY  IS WS-WT-RELATIVE-KEY
006300         FILE STATUS   IS WS-WT-FILE-STATUS.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800******************************************************************
006900* WEIGHT-STORE-FILE - one RKBWTC record per rank name.           *
007000******************************************************************
007100 FD  WEIGHT-STORE-FILE
007200     LABEL RECORDS ARE STANDARD.
007300     COPY RKBWTC.
007400
007500 WORKING-STORAGE SECTION.
007600
007700******************************************************************
007800* DEFINE LOCAL SWITCHES.                                         *
007900******************************************************************
008000 01  WS-SWITCHES.
008100     02  WS-REQUEST-VALID-SW    PIC  X(01) VALUE 'N'.
008200         88  WS-REQUEST-VALID             VALUE 'Y'.
008300     02  WS-WT-FOUND-SW         PIC  X(01) VALUE 'N'.
008400         88  WS-WT-FOUND                  VALUE 'Y'.
008500     02  WS-SCAN-DONE-SW        PIC  X(01) VALUE 'N'.
008600         88  WS-SCAN-DONE                 VALUE 'Y'.
008700     02  FILLER                 PIC  X(07) VALUE SPACES.
008800
008900******************************************************************
009000* DEFINE FILE-STATUS AND RELATIVE-KEY WORK FIELDS.               *
009100******************************************************************
009200 01  WS-FILE-KEYS.
009300     02  WS-WT-FILE-STATUS      PIC  X(02) VALUE SPACES.
009400     02  WS-WT-RELATIVE-KEY     PIC S9(08) VALUE ZEROES COMP.
009500     02  WS-WT-HIGH-KEY         PIC S9(08) VALUE ZEROES COMP.
009600     02  FILLER                 PIC  X(08) VALUE SPACES.
009700
009800******************************************************************
009900* DEFINE RESULT WORK AREA - group/elementary REDEFINES pair.     *
010000******************************************************************
010100 01  WS-RESULT-AREA.
010200     02  WS-RESULT-HIGH         PIC  9(09) VALUE ZEROES.
010300     02  WS-RESULT-LOW          PIC  9(09) VALUE ZEROES.
010400
010500 01  WS-RESULT-VALUE REDEFINES WS-RESULT-AREA
010600                            PIC  9(18).
010700
010800******************************************************************
010900* Blank-slate key work area, redefined as X - second REDEFINES   *
011000* pair for this program.                                         *
011100******************************************************************
011200 01  WS-BLANK-WT-AREA.
011300     02  WS-BLANK-WT-NAME       PIC  X(30) VALUE SPACES.
011400     02  WS-BLANK-WT-VALUE      PIC  X(18) VALUE ZEROES.
011500     02  WS-BLANK-WT-FILLER     PIC  X(16) VALUE SPACES.
011600
011700 01  WS-BLANK-WT-RECORD REDEFINES WS-BLANK-WT-AREA
011800                            PIC  X(64).
011900
011910******************************************************************
011920* Relative-key trace area - split high/low the same way as the   *
011930* result area above, so a RKB-TRACE-ON dump shows the key being  *
011940* scanned in two 4-digit halves.  Third REDEFINES pair.          *
011950******************************************************************
011960 01  WS-TRACE-KEY-AREA.
011970     02  WS-TRACE-KEY-HIGH      PIC  9(04) VALUE ZEROES.
011980     02  WS-TRACE-KEY-LOW       PIC  9(04) VALUE ZEROES.
011990
012000 01  WS-TRACE-KEY-VALUE REDEFINES WS-TRACE-KEY-AREA
012010                            PIC  9(08).
012020
012100******************************************************************
012200* SHARED ERROR / FILE-STATUS FIELDS (see RKBERR.cpy).            *
012250******************************************************************
012300     COPY RKBERR.
012400
012500 LINKAGE SECTION.
012600
012700******************************************************************
012800* RANKWEIGHTCOMPONENT PARAMETER AREA.                             *
012900******************************************************************
013000 01  LK-WEIGHT-COMP-PARMS.
013100     02  LK-WC-SUB-OP-CODE      PIC  X(01).
013200         88  LK-WC-PEEK                   VALUE 'P'.
013300         88  LK-WC-INIT                   VALUE 'I'.
013400         88  LK-WC-OFFER                  VALUE 'O'.
013500     02  LK-WC-RANK-NAME        PIC  X(30).
013600     02  LK-WC-INIT-VALUE       PIC  9(18).
013700     02  LK-WC-RESULT-VALUE     PIC  9(18).
013800     02  LK-WC-RETURN-CODE      PIC  X(02).
013900         88  LK-WC-OK                     VALUE '00'.
014000         88  LK-WC-REJECTED               VALUE '04'.
014100         88  LK-WC-FILE-ERROR             VALUE '08'.
014150     02  FILLER                 PIC  X(04) VALUE SPACES.
014200
014300 PROCEDURE DIVISION USING LK-WEIGHT-COMP-PARMS.
014400
014500******************************************************************
014600* Main process.                                                  *
014700******************************************************************
014800 0000-MAIN.
014900     MOVE '00'                      TO LK-WC-RETURN-CODE.
015000     MOVE ZEROES                    TO LK-WC-RESULT-VALUE.
015100     PERFORM 2000-CHECK-SUB-OP    THRU 2000-EXIT.
015200
015300     IF  WS-REQUEST-VALID
015400         EVALUATE TRUE
015500             WHEN LK-WC-PEEK
015600                 PERFORM 3100-PEEK THRU 3100-EXIT
015700             WHEN LK-WC-INIT
015800                 PERFORM 3200-INIT THRU 3200-EXIT
015900             WHEN LK-WC-OFFER
016000                 PERFORM 3300-OFFER THRU 3300-EXIT
016100         END-EVALUATE
016200     ELSE
016300         MOVE '04'                  TO LK-WC-RETURN-CODE.
016400
016500     GOBACK.
016600
016700******************************************************************
016800* Validate the sub-op code and the rank name before any file is  *
016900* opened.                                                        *
017000******************************************************************
017100 2000-CHECK-SUB-OP.
017200     MOVE 'N'                       TO WS-REQUEST-VALID-SW.
017300
017400     IF  LK-WC-RANK-NAME NOT EQUAL SPACES
017500     AND (LK-WC-PEEK OR LK-WC-INIT OR LK-WC-OFFER)
017600         MOVE 'Y'                   TO WS-REQUEST-VALID-SW.
017700
017800 2000-EXIT.
017900     EXIT.
018000
018100******************************************************************
018200* PEEK - non-mutating read, zero on a miss.                      *
018300******************************************************************
018400 3100-PEEK.
018500     OPEN INPUT WEIGHT-STORE-FILE.
018600     IF  WS-WT-FILE-STATUS EQUAL '35'
018700         CONTINUE
018800     ELSE
018900         IF  WS-WT-FILE-STATUS NOT EQUAL '00'
019000             MOVE 'WTSTORE'         TO RKB-BAD-FILE
019100             MOVE WS-WT-FILE-STATUS TO RKB-BAD-STATUS
019200             MOVE '3100'            TO RKB-BAD-PARAGRAPH
019300             PERFORM 9997-FCT-ERROR THRU 9997-EXIT
019400         ELSE
019500             PERFORM 3110-SCAN-WT-FILE THRU 3110-EXIT
019600             CLOSE WEIGHT-STORE-FILE
019700             IF  WS-WT-FOUND
019750                 MOVE WT-WEIGHT-VALUE TO LK-WC-RESULT-VALUE.
019800
019900 3100-EXIT.
020000     EXIT.
020100
020200 3110-SCAN-WT-FILE.
020300     MOVE 'N'                       TO WS-WT-FOUND-SW
020400                                        WS-SCAN-DONE-SW.
020500     MOVE ZEROES                    TO WS-WT-HIGH-KEY.
020600     MOVE 1                         TO WS-WT-RELATIVE-KEY.
020700
020800     PERFORM 3111-SCAN-ONE-RECORD THRU 3111-EXIT
020900         UNTIL WS-SCAN-DONE.
021000
021100 3110-EXIT.
021200     EXIT.
021300
021400 3111-SCAN-ONE-RECORD.
021450     IF  RKB-TRACE-ON
021460         MOVE WS-WT-RELATIVE-KEY    TO WS-TRACE-KEY-VALUE
021470         DISPLAY 'RKB031 SCANNING KEY ' WS-TRACE-KEY-VALUE.
021500     READ WEIGHT-STORE-FILE
021600         INVALID KEY
021700             MOVE 'Y'               TO WS-SCAN-DONE-SW
021800         NOT INVALID KEY
021900             MOVE WS-WT-RELATIVE-KEY TO WS-WT-HIGH-KEY
022000             IF  WT-RANK-NAME EQUAL LK-WC-RANK-NAME
022100                 MOVE 'Y'           TO WS-WT-FOUND-SW
022200                 MOVE 'Y'           TO WS-SCAN-DONE-SW
022300             ELSE
022400                 ADD 1              TO WS-WT-RELATIVE-KEY
022500     END-READ.
022600
022700 3111-EXIT.
022800     EXIT.
022900
023000******************************************************************
023100* INIT - unconditional overwrite, creating the slot if it is     *
023200* not already there.                                             *
023300******************************************************************
023400 3200-INIT.
023500     PERFORM 3210-OPEN-WT-IO       THRU 3210-EXIT.
023600
023700     IF  LK-WC-FILE-ERROR
023800         CONTINUE
023900     ELSE
024000         PERFORM 3110-SCAN-WT-FILE  THRU 3110-EXIT
024100         IF  WS-WT-FOUND
024200             MOVE LK-WC-INIT-VALUE  TO WT-WEIGHT-VALUE
024300             REWRITE WT-RECORD
024400                 INVALID KEY
024500                     MOVE 'WTSTORE' TO RKB-BAD-FILE
024600                     MOVE WS-WT-FILE-STATUS TO RKB-BAD-STATUS
024700                     MOVE '3200'    TO RKB-BAD-PARAGRAPH
024800                     PERFORM 9997-FCT-ERROR THRU 9997-EXIT
024900             END-REWRITE
025000         ELSE
025100             ADD 1                  TO WS-WT-HIGH-KEY
025200             MOVE WS-WT-HIGH-KEY    TO WS-WT-RELATIVE-KEY
025300             MOVE LK-WC-RANK-NAME   TO WT-RANK-NAME
025400             MOVE LK-WC-INIT-VALUE  TO WT-WEIGHT-VALUE
025500             WRITE WT-RECORD
025600                 INVALID KEY
025700                     MOVE 'WTSTORE' TO RKB-BAD-FILE
025800                     MOVE WS-WT-FILE-STATUS TO RKB-BAD-STATUS
025900                     MOVE '3200'    TO RKB-BAD-PARAGRAPH
026000                     PERFORM 9997-FCT-ERROR THRU 9997-EXIT
026100             END-WRITE
026200         END-IF
026300         MOVE LK-WC-INIT-VALUE      TO LK-WC-RESULT-VALUE
026400         CLOSE WEIGHT-STORE-FILE.
026500
026600 3200-EXIT.
026700     EXIT.
026800
026900******************************************************************
027000* OFFER - atomic increment by one, result is the post-increment  *
027100* value; the first OFFER against a rank comes back 1.            *
027200*                                                   DEV-1047  RJ  *
027300******************************************************************
027400 3300-OFFER.
027500     PERFORM 3210-OPEN-WT-IO       THRU 3210-EXIT.
027600
027700     IF  LK-WC-FILE-ERROR
027800         CONTINUE
027900     ELSE
028000         PERFORM 3110-SCAN-WT-FILE  THRU 3110-EXIT
028100         IF  WS-WT-FOUND
028200             ADD 1                  TO WT-WEIGHT-VALUE
028300             REWRITE WT-RECORD
028400                 INVALID KEY
028500                     MOVE 'WTSTORE' TO RKB-BAD-FILE
028600                     MOVE WS-WT-FILE-STATUS TO RKB-BAD-STATUS
028700                     MOVE '3300'    TO RKB-BAD-PARAGRAPH
028800                     PERFORM 9997-FCT-ERROR THRU 9997-EXIT
028900             END-REWRITE
029000         ELSE
029100             ADD 1                  TO WS-WT-HIGH-KEY
029200             MOVE WS-WT-HIGH-KEY    TO WS-WT-RELATIVE-KEY
029300             MOVE LK-WC-RANK-NAME   TO WT-RANK-NAME
029400             MOVE 1                 TO WT-WEIGHT-VALUE
029500             WRITE WT-RECORD
029600                 INVALID KEY
029700                     MOVE 'WTSTORE' TO RKB-BAD-FILE
029800                     MOVE WS-WT-FILE-STATUS TO RKB-BAD-STATUS
029900                     MOVE '3300'    TO RKB-BAD-PARAGRAPH
030000                     PERFORM 9997-FCT-ERROR THRU 9997-EXIT
030100             END-WRITE
030200         END-IF
030300         MOVE WT-WEIGHT-VALUE       TO LK-WC-RESULT-VALUE
030400         CLOSE WEIGHT-STORE-FILE.
030500
030600 3300-EXIT.
030700     EXIT.
030800
030900******************************************************************
031000* Shared OPEN I-O logic for INIT and OFFER - open the file,      *
031100* falling back to a create on FILE STATUS 35.                    *
031200******************************************************************
031300 3210-OPEN-WT-IO.
031400     OPEN I-O WEIGHT-STORE-FILE.
031500     IF  WS-WT-FILE-STATUS EQUAL '35'
031600         OPEN OUTPUT WEIGHT-STORE-FILE
031700         CLOSE       WEIGHT-STORE-FILE
031800         OPEN I-O    WEIGHT-STORE-FILE.
031900
032000     IF  WS-WT-FILE-STATUS NOT EQUAL '00'
032100         MOVE 'WTSTORE'             TO RKB-BAD-FILE
032200         MOVE WS-WT-FILE-STATUS     TO RKB-BAD-STATUS
032300         MOVE '3210'                TO RKB-BAD-PARAGRAPH
032400         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT.
032500
032600 3210-EXIT.
032700     EXIT.
032800
032900******************************************************************
033000* File Control Table (FCT) error - written to SYSOUT.           *
033100******************************************************************
033200 9997-FCT-ERROR.
033300     MOVE RKB-BAD-FILE              TO FE-FILE.
033400     MOVE RKB-BAD-STATUS            TO FE-STATUS.
033500     MOVE RKB-BAD-PARAGRAPH         TO FE-PARAGRAPH.
033600     DISPLAY FCT-ERROR-LINE.
033700     MOVE '08'                      TO LK-WC-RETURN-CODE.
033800
033900 9997-EXIT.
034000     EXIT.
