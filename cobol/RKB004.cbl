000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RKB004.
000300 AUTHOR.        RICH JACKSON.
000400 INSTALLATION.  MERIDIAN CASUALTY - RIVERBEND DATA CENTER.
000500 DATE-WRITTEN.  04/18/89.
000600 DATE-COMPILED.
000700 SECURITY.      PROPRIETARY - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000* RKB004 - GET-SCORE subprogram.                                 *
001100*                                                                *
001200* CALLed by RKB001 once per get-score request line.  A pure,     *
001300* non-mutating read of a single RANK-BOARD-FILE entry - the      *
001400* composite score is returned exactly as stored (score digits    *
001500* plus glued-on weight digits), the caller does not get a        *
001600* decoded or rounded value back.  A rank/member pair that has    *
001700* never been saved comes back as zero, not an error.             *
001800*                                                                *
001900*-----------------------------------------------------------------
002000* CHANGE LOG                                                     *
002100*-----------------------------------------------------------------
002200* DATE       INIT  TICKET     DESCRIPTION                        *
002300* ---------- ----  ---------  --------------------------------- *
002400* 04/18/89   RJ    DEV-0004   Original get-score program.         *
002500* 08/30/89   RF    DEV-0047   Switched to the new RKBBEC record   *
002600*                             once the board file was split out   *
002700*                             from the old shared data file.      *
002800* 03/02/90   RJ    DEV-0252   Added FILE STATUS 35 handling so a  *
002900*                             get-score against a brand-new board*
003000*                             does not abend - returns zero.      *
003100* 01/05/98   RJ    DEV-0812   Y2K REVIEW - no date fields in this *
003200*                             program, no changes required.       *
003300* 08/19/99   RF    DEV-0901   Y2K CERTIFICATION - re-reviewed,    *
003400*                             still no date fields.               *
003500* 03/22/02   RJ    DEV-1046   Confirmed with Sporting Goods that  *
003600*                             a not-found pair must return zero,  *
003700*                             not move spaces into the numeric    *
003800*                             result field - old code left the    *
003900*                             result uninitialized on a miss.     *
003950* 11/05/09   RF    DEV-1522   Dropped the unused DIGIT-CLASS test *
003960*                             from SPECIAL-NAMES - never checked   *
003970*                             anywhere in this program.           *
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.   IBM-390.
004400 OBJECT-COMPUTER.   IBM-390.
004500 SPECIAL-NAMES.
004700     UPSI-0 IS RKB-TRACE-SWITCH
004800         ON  STATUS IS RKB-TRACE-ON
004900         OFF STATUS IS RKB-TRACE-OFF.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT RANK-BOARD-FILE        ASSIGN TO RANKBRD
005300         ORGANIZATION  IS RELATIVE
005400         ACCESS MODE   IS DYNAMIC
005500         RELATIVE KEY  IS WS-BE-RELATIVE-KEY
005600         FILE STATUS   IS WS-BE-FILE-STATUS.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100******************************************************************
006200* RANK-BOARD-FILE - one RKBBEC record per rank/member pair.      *
006300******************************************************************
006400 FD  RANK-BOARD-FILE
006500     LABEL RECORDS ARE STANDARD.
006600     COPY RKBBEC.
006700
006800 WORKING-STORAGE SECTION.
006900
007000******************************************************************
007100* DEFINE LOCAL SWITCHES.                                         *
007200******************************************************************
007300 01  WS-SWITCHES.
007400     02  WS-REQUEST-VALID-SW    PIC  X(01) VALUE 'N'.
007500         88  WS-REQUEST-VALID             VALUE 'Y'.
007600     02  WS-BE-FOUND-SW         PIC  X(01) VALUE 'N'.
007700         88  WS-BE-FOUND                  VALUE 'Y'.
007800     02  WS-SCAN-DONE-SW        PIC  X(01) VALUE 'N'.
007900         88  WS-SCAN-DONE                 VALUE 'Y'.
008000     02  FILLER                 PIC  X(07) VALUE SPACES.
008100
008200******************************************************************
008300* DEFINE FILE-STATUS AND RELATIVE-KEY WORK FIELDS.               *
008400******************************************************************
008500 01  WS-FILE-KEYS.
008600     02  WS-BE-FILE-STATUS      PIC  X(02) VALUE SPACES.
008700     02  WS-BE-RELATIVE-KEY     PIC S9(08) VALUE ZEROES COMP.
008800     02  FILLER                 PIC  X(08) VALUE SPACES.
008900
009000******************************************************************
009100* DEFINE RESULT WORK AREA - a group/elementary REDEFINES pair    *
009200* in this shop's usual style, split so a maintainer staring at a *
009300* dump can read the two halves of the composite apart.          *
009400******************************************************************
009500 01  WS-RESULT-AREA.
009600     02  WS-RESULT-INT          PIC S9(13) VALUE ZEROES.
009700     02  WS-RESULT-FRAC         PIC  9(13) VALUE ZEROES.
009800
009900 01  WS-RESULT-VALUE REDEFINES WS-RESULT-AREA
010000                            PIC S9(13)V9(13).
010100
010200******************************************************************
010300* Blank-slate board-entry work area - carried over from the old  *
010400* zero-the-record-before-a-read habit, redefined here as a      *
010500* single X view so this program also carries its own second     *
010600* REDEFINES pair.                                                *
010700******************************************************************
010800 01  WS-BLANK-BE-AREA.
010900     02  WS-BLANK-BE-NAMES      PIC  X(60) VALUE SPACES.
011000     02  WS-BLANK-BE-SCORE      PIC  X(26) VALUE ZEROES.
011100     02  WS-BLANK-BE-FILLER     PIC  X(20) VALUE SPACES.
011200
011300 01  WS-BLANK-BE-RECORD REDEFINES WS-BLANK-BE-AREA
011400                            PIC  X(106).
011500
011600******************************************************************
011700* Relative-key trace area - split high/low the same way as the   *
011800* result area above, so a RKB-TRACE-ON dump shows the key being  *
011900* scanned in two 4-digit halves.  Third REDEFINES pair.          *
012000******************************************************************
012100 01  WS-TRACE-KEY-AREA.
012200     02  WS-TRACE-KEY-HIGH      PIC  9(04) VALUE ZEROES.
012300     02  WS-TRACE-KEY-LOW       PIC  9(04) VALUE ZEROES.
012400
012500 01  WS-TRACE-KEY-VALUE REDEFINES WS-TRACE-KEY-AREA
012600                            PIC  9(08).
012700
012800******************************************************************
012900* SHARED ERROR / FILE-STATUS FIELDS (see RKBERR.cpy).            *
013000******************************************************************
013100     COPY RKBERR.
013300
013400 LINKAGE SECTION.
013500
013600******************************************************************
013700* GET-SCORE PARAMETER AREA - filled in by RKB001 2100-DISPATCH.  *
013800******************************************************************
013900 01  LK-GET-SCORE-PARMS.
014000     02  LK-GS-RANK-NAME        PIC  X(30).
014100     02  LK-GS-MEMBER-NAME      PIC  X(30).
014200     02  LK-GS-SCORE-RESULT     PIC S9(13)V9(13).
014300     02  LK-GS-RETURN-CODE      PIC  X(02).
014400         88  LK-GS-OK                     VALUE '00'.
014500         88  LK-GS-NOT-FOUND              VALUE '04'.
014600         88  LK-GS-FILE-ERROR             VALUE '08'.
014650     02  FILLER                 PIC  X(04) VALUE SPACES.
014700
014800 PROCEDURE DIVISION USING LK-GET-SCORE-PARMS.
014900
015000******************************************************************
015100* Main process.                                                  *
015200******************************************************************
015300 0000-MAIN.
015400     MOVE '00'                      TO LK-GS-RETURN-CODE.
015500     PERFORM 1000-INITIALIZE       THRU 1000-EXIT.
015600     PERFORM 2000-VALIDATE-REQUEST THRU 2000-EXIT.
015700
015800     IF  WS-REQUEST-VALID
015900         PERFORM 3100-READ-PROCESS THRU 3100-EXIT
016000     ELSE
016100         MOVE '04'                  TO LK-GS-RETURN-CODE.
016200
016300     GOBACK.
016400
016500******************************************************************
016600* Zero the result before the read - a miss must come back zero,  *
016700* not whatever happened to be left in the caller's area.         *
016800******************************************************************
016900 1000-INITIALIZE.
017000     MOVE ZEROES                    TO LK-GS-SCORE-RESULT
017100                                        WS-RESULT-VALUE.
017200
017300 1000-EXIT.
017400     EXIT.
017500
017600******************************************************************
017700* Reject a blank rank or member name.                            *
017800******************************************************************
017900 2000-VALIDATE-REQUEST.
018000     MOVE 'N'                       TO WS-REQUEST-VALID-SW.
018100
018200     IF  LK-GS-RANK-NAME   NOT EQUAL SPACES
018300     AND LK-GS-MEMBER-NAME NOT EQUAL SPACES
018400         MOVE 'Y'                   TO WS-REQUEST-VALID-SW.
018500
018600 2000-EXIT.
018700     EXIT.
018800
018900******************************************************************
019000* Read-process chain - there is no write in GET-SCORE.           *
019100******************************************************************
019200 3100-READ-PROCESS.
019300     OPEN INPUT RANK-BOARD-FILE.
019400     IF  WS-BE-FILE-STATUS EQUAL '35'
019500         MOVE '04'                  TO LK-GS-RETURN-CODE
019600     ELSE
019700         IF  WS-BE-FILE-STATUS NOT EQUAL '00'
019800             MOVE 'RANKBRD'         TO RKB-BAD-FILE
019900             MOVE WS-BE-FILE-STATUS TO RKB-BAD-STATUS
020000             MOVE '3100'            TO RKB-BAD-PARAGRAPH
020100             PERFORM 9997-FCT-ERROR THRU 9997-EXIT
020200         ELSE
020300             PERFORM 3200-SCAN-BE-FILE THRU 3200-EXIT
020400             CLOSE RANK-BOARD-FILE
020500             PERFORM 3300-BUILD-RESULT THRU 3300-EXIT.
020600
020700 3100-EXIT.
020800     EXIT.
020900
021000******************************************************************
021100* Linear scan by rank/member key - there is no ISAM on this      *
021200* build, so a GET-SCORE costs a full read of the board file.     *
021300******************************************************************
021400 3200-SCAN-BE-FILE.
021500     MOVE 'N'                       TO WS-BE-FOUND-SW
021600                                        WS-SCAN-DONE-SW.
021700     MOVE 1                         TO WS-BE-RELATIVE-KEY.
021800
021900     PERFORM 3210-SCAN-ONE-RECORD THRU 3210-EXIT
022000         UNTIL WS-SCAN-DONE.
022100
022200 3200-EXIT.
022300     EXIT.
022400
022500******************************************************************
022600* Read a single record of the scan.                              *
022700******************************************************************
022800 3210-SCAN-ONE-RECORD.
022850     IF  RKB-TRACE-ON
022860         MOVE WS-BE-RELATIVE-KEY    TO WS-TRACE-KEY-VALUE
022870         DISPLAY 'RKB004 SCANNING KEY ' WS-TRACE-KEY-VALUE.
022900     READ RANK-BOARD-FILE
023000         INVALID KEY
023100             MOVE 'Y'               TO WS-SCAN-DONE-SW
023200         NOT INVALID KEY
023300             IF  BE-RANK-NAME   EQUAL LK-GS-RANK-NAME
023400             AND BE-MEMBER-NAME EQUAL LK-GS-MEMBER-NAME
023500                 MOVE 'Y'           TO WS-BE-FOUND-SW
023600                 MOVE 'Y'           TO WS-SCAN-DONE-SW
023700             ELSE
023800                 ADD 1              TO WS-BE-RELATIVE-KEY
023900     END-READ.
024000
024100 3210-EXIT.
024200     EXIT.
024300
024400******************************************************************
024500* Move the stored composite score out unchanged on a hit, leave  *
024600* it zero (already set in 1000-INITIALIZE) on a miss.            *
024700******************************************************************
024800 3300-BUILD-RESULT.
024900     IF  WS-BE-FOUND
025000         MOVE BE-STORED-SCORE       TO LK-GS-SCORE-RESULT
025100     ELSE
025200         MOVE '04'                  TO LK-GS-RETURN-CODE.
025300
025400 3300-EXIT.
025500     EXIT.
025600
025700******************************************************************
025800* File Control Table (FCT) error - written to SYSOUT.           *
025900******************************************************************
026000 9997-FCT-ERROR.
026100     MOVE RKB-BAD-FILE              TO FE-FILE.
026200     MOVE RKB-BAD-STATUS            TO FE-STATUS.
026300     MOVE RKB-BAD-PARAGRAPH         TO FE-PARAGRAPH.
026400     DISPLAY FCT-ERROR-LINE.
026500     MOVE '08'                      TO LK-GS-RETURN-CODE.
026600
026700 9997-EXIT.
026800     EXIT.
