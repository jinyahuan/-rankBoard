000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RKB001.
000300 AUTHOR.        RANDY FRERKING.
000400 INSTALLATION.  MERIDIAN CASUALTY - RIVERBEND DATA CENTER.
000500 DATE-WRITTEN.  03/20/89.
000600 DATE-COMPILED.
000700 SECURITY.      PROPRIETARY - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000* RKB001 - Rank Board batch driver.                              *
001100*                                                                *
001200* Reads SAVE-RANK-REQUEST-FILE one request line at a time and    *
001300* CALLs the RKB0xx subprogram that handles that line's request   *
001400* type:                                                          *
001500*    S  save-rank            CALL RKB003                        *
001600*    G  get-score            CALL RKB004                        *
001700*    R  get-range            CALL RKB008                        *
001800*    C  get-operation-count  CALL RKB009                        *
001900*    W  weight-component     CALL RKB031                        *
002000*                                                                *
002100* Every request line is processed independently - a rejected or  *
002200* failed request does not stop the run, it is logged to SYSOUT   *
002300* and the driver moves on to the next line.  This is the same    *
002400* tolerant-of-one-bad-record mainline this shop's PLT program     *
002500* used to browse a table to the end rather than abend partway    *
002600* through.                                                       *
002700*                                                                *
002800*-----------------------------------------------------------------
002900* CHANGE LOG                                                     *
003000*-----------------------------------------------------------------
003100* DATE       INIT  TICKET     DESCRIPTION                        *
003200* ---------- ----  ---------  --------------------------------- *
003300* 03/20/89   RF    DEV-0001   Original batch driver, save-rank   *
003400*                             and get-score only.                 *
003500* 05/09/89   RJ    DEV-0006   Added the weight-component sub-op  *
003600*                             dispatch once RKB031 came online.   *
003700* 09/14/89   RF    DEV-0080   Added get-range dispatch.           *
003800* 04/25/89   RF    DEV-0005   Added get-operation-count dispatch. *
003900* 01/05/98   RJ    DEV-0816   Y2K REVIEW - no date fields in this *
004000*                             program, no changes required.       *
004100* 08/19/99   RF    DEV-0905   Y2K CERTIFICATION - re-reviewed,    *
004200*                             still no date fields.               *
004300* 03/22/02   RJ    DEV-1049   A bad request type now logs and     *
004400*                             continues instead of abending the   *
004500*                             whole run - one bad card used to    *
004600*                             stop the entire overnight job.       *
004650* 09/18/09   RF    DEV-1512   SRR-RAW-SCORE is now signed and      *
004660*                             carries 2 decimal places, not 4 -   *
004670*                             matches the signed field RKB003      *
004680*                             now expects on the save-rank call.   *
004685* 11/05/09   RF    DEV-1522   Dropped the unused DIGIT-CLASS test  *
004690*                             from SPECIAL-NAMES and wired the     *
004695*                             trace switch into 2200 so this       *
004698*                             driver dumps like the rest of the    *
004699*                             suite when RKB-TRACE-SWITCH is on.   *
004702* 03/11/10   RJ    DEV-1538   3100 now picks up the member's new   *
004706*                             total stored score off RKB003 and   *
004710*                             puts it on the SAVE-RANK SYSOUT      *
004714*                             line the same way 3200 already      *
004718*                             shows the GET-SCORE result.         *
004722******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.   IBM-390.
005100 OBJECT-COMPUTER.   IBM-390.
005200 SPECIAL-NAMES.
005400     UPSI-0 IS RKB-TRACE-SWITCH
005500         ON  STATUS IS RKB-TRACE-ON
005600         OFF STATUS IS RKB-TRACE-OFF.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SAVE-RANK-REQUEST-FILE ASSIGN TO RANKREQ
006000         ORGANIZATION  IS LINE SEQUENTIAL
006100         FILE STATUS   IS WS-SRR-FILE-STATUS.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600******************************************************************
006700* SAVE-RANK-REQUEST-FILE - one request line per card.            *
006800******************************************************************
006900 FD  SAVE-RANK-REQUEST-FILE
007000     LABEL RECORDS ARE OMITTED.
007100 01  SRR-RECORD.
007200     02  SRR-REQUEST-TYPE       PIC  X(01).
007300         88  SRR-SAVE-RANK                VALUE 'S'.
007400         88  SRR-GET-SCORE                VALUE 'G'.
007500         88  SRR-GET-RANGE                VALUE 'R'.
007600         88  SRR-GET-OPCOUNT               VALUE 'C'.
007700         88  SRR-WEIGHT-COMPONENT          VALUE 'W'.
007800     02  SRR-RANK-NAME          PIC  X(30).
007900     02  SRR-MEMBER-NAME        PIC  X(30).
008000     02  SRR-RAW-SCORE          PIC S9(13)V99.
008100     02  SRR-START-ROW          PIC  9(08).
008200     02  SRR-END-ROW            PIC  9(08).
008300     02  SRR-SUB-OP-CODE        PIC  X(01).
008400     02  SRR-INIT-VALUE         PIC  9(18).
008500     02  FILLER                 PIC  X(20).
008600
008700 WORKING-STORAGE SECTION.
008800
008900******************************************************************
009000* DEFINE LOCAL SWITCHES.                                         *
009100******************************************************************
009200 01  WS-SWITCHES.
009300     02  WS-EOF-SW              PIC  X(01) VALUE 'N'.
009400         88  WS-EOF                       VALUE 'Y'.
009500     02  FILLER                 PIC  X(09) VALUE SPACES.
009600
009700******************************************************************
009800* DEFINE FILE-STATUS AND RECORD-COUNT WORK FIELDS.               *
009900******************************************************************
010000 01  WS-COUNTERS.
010100     02  WS-SRR-FILE-STATUS     PIC  X(02) VALUE SPACES.
010200     02  WS-REQUEST-COUNT       PIC S9(08) VALUE ZEROES COMP.
010300     02  WS-REJECT-COUNT        PIC S9(08) VALUE ZEROES COMP.
010400     02  FILLER                 PIC  X(08) VALUE SPACES.
010500
010600******************************************************************
010700* DEFINE CALL-PARAMETER AREAS, ONE GROUP PER SUBPROGRAM, IN THE  *
010800* SAME SHAPE AS THAT SUBPROGRAM'S OWN LINKAGE SECTION.           *
010900******************************************************************
011000 01  WS-SAVE-RANK-PARMS.
011100     02  WS-SR-RANK-NAME        PIC  X(30).
011200     02  WS-SR-MEMBER-NAME      PIC  X(30).
011300     02  WS-SR-RAW-SCORE        PIC S9(13)V99.
011350     02  WS-SR-SCORE-RESULT     PIC S9(13)V9(13).
011400     02  WS-SR-RETURN-CODE      PIC  X(02).
011450     02  FILLER                 PIC  X(04) VALUE SPACES.
011500
011600 01  WS-GET-SCORE-PARMS.
011700     02  WS-GS-RANK-NAME        PIC  X(30).
011800     02  WS-GS-MEMBER-NAME      PIC  X(30).
011900     02  WS-GS-SCORE-RESULT     PIC S9(13)V9(13).
012000     02  WS-GS-RETURN-CODE      PIC  X(02).
012050     02  FILLER                 PIC  X(04) VALUE SPACES.
012100
012200 01  WS-GET-RANGE-PARMS.
012300     02  WS-GR-RANK-NAME        PIC  X(30).
012400     02  WS-GR-START-ROW        PIC S9(08) COMP.
012500     02  WS-GR-END-ROW          PIC S9(08) COMP.
012600     02  WS-GR-RETURN-CODE      PIC  X(02).
012650     02  FILLER                 PIC  X(04) VALUE SPACES.
012700
012800 01  WS-GET-OPCOUNT-PARMS.
012900     02  WS-GC-RANK-NAME        PIC  X(30).
013000     02  WS-GC-COUNT-RESULT     PIC  9(18).
013100     02  WS-GC-RETURN-CODE      PIC  X(02).
013150     02  FILLER                 PIC  X(04) VALUE SPACES.
013200
013300 01  WS-WEIGHT-COMP-PARMS.
013400     02  WS-WC-SUB-OP-CODE      PIC  X(01).
013500     02  WS-WC-RANK-NAME        PIC  X(30).
013600     02  WS-WC-INIT-VALUE       PIC  9(18).
013700     02  WS-WC-RESULT-VALUE     PIC  9(18).
013800     02  WS-WC-RETURN-CODE      PIC  X(02).
013850     02  FILLER                 PIC  X(04) VALUE SPACES.
013900
014000******************************************************************
014100* DEFINE THE SYSOUT RESULT LINE - group/elementary REDEFINES     *
014200* pair #1, same technique used throughout the RKB0xx suite.      *
014300******************************************************************
014400 01  WS-RESULT-AREA.
014500     02  WS-RESULT-LABEL        PIC  X(10) VALUE SPACES.
014600     02  WS-RESULT-RANK         PIC  X(30) VALUE SPACES.
014700     02  WS-RESULT-VALUE-TEXT   PIC  X(20) VALUE SPACES.
014800     02  WS-RESULT-RC           PIC  X(02) VALUE SPACES.
014900     02  FILLER                 PIC  X(18) VALUE SPACES.
015000
015100 01  WS-RESULT-LINE REDEFINES WS-RESULT-AREA
015200                            PIC  X(80).
015300
015400******************************************************************
015500* Blank-slate request work area - REDEFINES pair #2.            *
015600******************************************************************
015700 01  WS-BLANK-SRR-AREA.
015800     02  WS-BLANK-SRR-TYPE      PIC  X(01) VALUE SPACES.
015900     02  WS-BLANK-SRR-NAMES     PIC  X(60) VALUE SPACES.
016000     02  WS-BLANK-SRR-FILLER    PIC  X(59) VALUE SPACES.
016100
016200 01  WS-BLANK-SRR-RECORD REDEFINES WS-BLANK-SRR-AREA
016300                            PIC  X(120).
016400
016500******************************************************************
016600* Numeric result display work area - REDEFINES pair #3, used to *
016700* move a get-score/get-opcount/weight-component numeric result   *
016800* out as display text for the SYSOUT line above.                 *
016900******************************************************************
017000 01  WS-VALUE-DISPLAY-AREA.
017100     02  WS-VALUE-DISPLAY-INT   PIC  9(13) VALUE ZEROES.
017200     02  WS-VALUE-DISPLAY-FRAC  PIC  9(13) VALUE ZEROES.
017300
017400 01  WS-VALUE-DISPLAY-VALUE REDEFINES WS-VALUE-DISPLAY-AREA
017500                            PIC  9(13)V9(13).
017600
017700 PROCEDURE DIVISION.
017800
017900******************************************************************
018000* Main process.                                                  *
018100******************************************************************
018200 0000-MAIN.
018300     PERFORM 1000-INITIALIZE      THRU 1000-EXIT.
018400     PERFORM 2000-READ-NEXT       THRU 2000-EXIT.
018500
018600     PERFORM 2200-PROCESS-ONE-REQUEST THRU 2200-EXIT
018700         UNTIL WS-EOF.
018800
018900     PERFORM 9000-TERMINATE       THRU 9000-EXIT.
019000     STOP RUN.
019100
019200******************************************************************
019300* Open the request file and zero the run counters.               *
019400******************************************************************
019500 1000-INITIALIZE.
019600     MOVE ZEROES                    TO WS-REQUEST-COUNT
019700                                        WS-REJECT-COUNT.
019800     OPEN INPUT SAVE-RANK-REQUEST-FILE.
019900
020000 1000-EXIT.
020100     EXIT.
020200
020300******************************************************************
020400* Read the next request line, setting the EOF switch at the      *
020500* bottom of the file.                                            *
020600******************************************************************
020700 2000-READ-NEXT.
020800     READ SAVE-RANK-REQUEST-FILE
020900         AT END
021000             MOVE 'Y'               TO WS-EOF-SW
021100     END-READ.
021200
021300 2000-EXIT.
021400     EXIT.
021500
021600******************************************************************
021700* Dispatch the current request line, then read the next one.    *
021800******************************************************************
021900 2200-PROCESS-ONE-REQUEST.
022000     ADD 1                          TO WS-REQUEST-COUNT.
022050     IF  RKB-TRACE-ON
022060         DISPLAY 'RKB001 PROCESSING REQUEST ' WS-REQUEST-COUNT
022070             ' TYPE ' SRR-REQUEST-TYPE.
022100     PERFORM 2100-DISPATCH-REQUEST THRU 2100-EXIT.
022200     PERFORM 2000-READ-NEXT        THRU 2000-EXIT.
022300
022400 2200-EXIT.
022500     EXIT.
022600
022700******************************************************************
022800* CALL the subprogram that matches this line's request type.    *
022900*                                                   DEV-1049  RJ  *
023000******************************************************************
023100 2100-DISPATCH-REQUEST.
023200     EVALUATE TRUE
023300         WHEN SRR-SAVE-RANK
023400             PERFORM 3100-CALL-SAVE-RANK     THRU 3100-EXIT
023500         WHEN SRR-GET-SCORE
023600             PERFORM 3200-CALL-GET-SCORE     THRU 3200-EXIT
023700         WHEN SRR-GET-RANGE
023800             PERFORM 3300-CALL-GET-RANGE     THRU 3300-EXIT
023900         WHEN SRR-GET-OPCOUNT
024000             PERFORM 3400-CALL-GET-OPCOUNT   THRU 3400-EXIT
024100         WHEN SRR-WEIGHT-COMPONENT
024200             PERFORM 3500-CALL-WEIGHT-COMP   THRU 3500-EXIT
024300         WHEN OTHER
024400             ADD 1                  TO WS-REJECT-COUNT
024500             MOVE 'BAD-TYPE'        TO WS-RESULT-LABEL
024600             MOVE SRR-RANK-NAME     TO WS-RESULT-RANK
024700             DISPLAY WS-RESULT-LINE
024800     END-EVALUATE.
024900
025000 2100-EXIT.
025100     EXIT.
025200
025300******************************************************************
025400* CALL RKB003 for an 'S' (save-rank) request line.               *
025500******************************************************************
025600 3100-CALL-SAVE-RANK.
025700     MOVE SRR-RANK-NAME             TO WS-SR-RANK-NAME.
025800     MOVE SRR-MEMBER-NAME           TO WS-SR-MEMBER-NAME.
025900     MOVE SRR-RAW-SCORE             TO WS-SR-RAW-SCORE.
025950     MOVE ZEROES                    TO WS-SR-SCORE-RESULT.
026000     MOVE SPACES                    TO WS-SR-RETURN-CODE.
026100
026200     CALL 'RKB003' USING WS-SAVE-RANK-PARMS.
026300
026400     IF  WS-SR-RETURN-CODE NOT EQUAL '00'
026500         ADD 1                      TO WS-REJECT-COUNT.
026600
026650     MOVE WS-SR-SCORE-RESULT        TO WS-VALUE-DISPLAY-VALUE.
026700     MOVE 'SAVE-RANK'               TO WS-RESULT-LABEL.
026800     MOVE SRR-RANK-NAME             TO WS-RESULT-RANK.
026850     MOVE WS-VALUE-DISPLAY-VALUE    TO WS-RESULT-VALUE-TEXT.
026900     MOVE WS-SR-RETURN-CODE         TO WS-RESULT-RC.
027000     DISPLAY WS-RESULT-LINE.
027100
027200 3100-EXIT.
027300     EXIT.
027400
027500******************************************************************
027600* CALL RKB004 for a 'G' (get-score) request line.                *
027700******************************************************************
027800 3200-CALL-GET-SCORE.
027900     MOVE SRR-RANK-NAME             TO WS-GS-RANK-NAME.
028000     MOVE SRR-MEMBER-NAME           TO WS-GS-MEMBER-NAME.
028100     MOVE ZEROES                    TO WS-GS-SCORE-RESULT.
028200     MOVE SPACES                    TO WS-GS-RETURN-CODE.
028300
028400     CALL 'RKB004' USING WS-GET-SCORE-PARMS.
028500
028600     MOVE WS-GS-SCORE-RESULT        TO WS-VALUE-DISPLAY-VALUE.
028700     MOVE 'GET-SCORE'               TO WS-RESULT-LABEL.
028800     MOVE SRR-RANK-NAME             TO WS-RESULT-RANK.
028900     MOVE WS-VALUE-DISPLAY-VALUE    TO WS-RESULT-VALUE-TEXT.
029000     MOVE WS-GS-RETURN-CODE         TO WS-RESULT-RC.
029100     DISPLAY WS-RESULT-LINE.
029200
029300 3200-EXIT.
029400     EXIT.
029500
029600******************************************************************
029700* CALL RKB008 for an 'R' (get-range) request line - the report   *
029800* rows go straight to RANK-RANGE-RESULT-FILE, not to SYSOUT.     *
029900******************************************************************
030000 3300-CALL-GET-RANGE.
030100     MOVE SRR-RANK-NAME             TO WS-GR-RANK-NAME.
030200     MOVE SRR-START-ROW             TO WS-GR-START-ROW.
030300     MOVE SRR-END-ROW               TO WS-GR-END-ROW.
030400     MOVE SPACES                    TO WS-GR-RETURN-CODE.
030500
030600     CALL 'RKB008' USING WS-GET-RANGE-PARMS.
030700
030800     MOVE 'GET-RANGE'               TO WS-RESULT-LABEL.
030900     MOVE SRR-RANK-NAME             TO WS-RESULT-RANK.
031000     MOVE WS-GR-RETURN-CODE         TO WS-RESULT-RC.
031100     DISPLAY WS-RESULT-LINE.
031200
031300 3300-EXIT.
031400     EXIT.
031500
031600******************************************************************
031700* CALL RKB009 for a 'C' (get-operation-count) request line.      *
031800******************************************************************
031900 3400-CALL-GET-OPCOUNT.
032000     MOVE SRR-RANK-NAME             TO WS-GC-RANK-NAME.
032100     MOVE ZEROES                    TO WS-GC-COUNT-RESULT.
032200     MOVE SPACES                    TO WS-GC-RETURN-CODE.
032300
032400     CALL 'RKB009' USING WS-GET-OPCOUNT-PARMS.
032500
032600     MOVE WS-GC-COUNT-RESULT        TO WS-VALUE-DISPLAY-VALUE.
032700     MOVE 'GET-OPCNT'               TO WS-RESULT-LABEL.
032800     MOVE SRR-RANK-NAME             TO WS-RESULT-RANK.
032900     MOVE WS-VALUE-DISPLAY-VALUE    TO WS-RESULT-VALUE-TEXT.
033000     MOVE WS-GC-RETURN-CODE         TO WS-RESULT-RC.
033100     DISPLAY WS-RESULT-LINE.
033200
033300 3400-EXIT.
033400     EXIT.
033500
033600******************************************************************
033700* CALL RKB031 for a 'W' (weight-component) request line.         *
033800******************************************************************
033900 3500-CALL-WEIGHT-COMP.
034000     MOVE SRR-SUB-OP-CODE           TO WS-WC-SUB-OP-CODE.
034100     MOVE SRR-RANK-NAME             TO WS-WC-RANK-NAME.
034200     MOVE SRR-INIT-VALUE            TO WS-WC-INIT-VALUE.
034300     MOVE ZEROES                    TO WS-WC-RESULT-VALUE.
034400     MOVE SPACES                    TO WS-WC-RETURN-CODE.
034500
034600     CALL 'RKB031' USING WS-WEIGHT-COMP-PARMS.
034700
034800     MOVE WS-WC-RESULT-VALUE        TO WS-VALUE-DISPLAY-VALUE.
034900     MOVE 'WEIGHTCMP'               TO WS-RESULT-LABEL.
035000     MOVE SRR-RANK-NAME             TO WS-RESULT-RANK.
035100     MOVE WS-VALUE-DISPLAY-VALUE    TO WS-RESULT-VALUE-TEXT.
035200     MOVE WS-WC-RETURN-CODE         TO WS-RESULT-RC.
035300     DISPLAY WS-RESULT-LINE.
035400
035500 3500-EXIT.
035600     EXIT.
035700
035800******************************************************************
035900* Close the request file and report the run totals.              *
036000******************************************************************
036100 9000-TERMINATE.
036200     CLOSE SAVE-RANK-REQUEST-FILE.
036300     DISPLAY 'RKB001 REQUESTS READ    : ' WS-REQUEST-COUNT.
036400     DISPLAY 'RKB001 REQUESTS REJECTED: ' WS-REJECT-COUNT.
036500
036600 9000-EXIT.
036700     EXIT.
