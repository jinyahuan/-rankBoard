000100******************************************************************
000200*                                                                *
000300* RKBWTC - Weight-Store record definition.                       *
000400*                                                                *
000500* One record per rank name.  WT-WEIGHT-VALUE is RankWeightComp-  *
000600* onent's own counter - it is bumped by OFFER, read by PEEK and  *
000700* overwritten outright by INIT.  Unlike OC-OPERATION-COUNT       *
000800* (RKBOCC) this counter is never consumed by the weight-digit-   *
000900* placement arithmetic in RKWUTIL; it is a second, independent   *
001000* allocation strategy kept only for callers still wired to it.  *
001100*                                                                *
001200* 04/11/89    RJ    Carved off the old shared key record for the *
001300*                   weight-store table.                (DEV-0002)*
001350* 01/05/98    RJ    Y2K REVIEW - no date fields here, none needed.*
001400*                                                                *
001500******************************************************************
001600 01  WT-RECORD.
001700     02  WT-RANK-NAME           PIC  X(30) VALUE SPACES.
001800     02  WT-WEIGHT-VALUE        PIC  9(18) VALUE ZEROES COMP-3.
001900     02  FILLER                 PIC  X(16) VALUE SPACES.
