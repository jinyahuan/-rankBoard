000100******************************************************************
000200*                                                                *
000300* RKBERR - Shared file-status / error-trail fields.              *
000400*                                                                *
000500* Every RKB0xx program COPYs this into WORKING-STORAGE so the    *
000600* file-status check paragraph (9997-FCT-ERROR, written out by   *
000700* hand in each program) has a common message layout to fill    *
000800* and DISPLAY.  This follows the same shared-commarea central   *
000900* error path this shop has used on its other keyed-file work -  *
001000* there is no online transaction to hand control back to here,  *
001100* so the message goes straight to SYSOUT instead of a screen.   *
001200*                                                                *
001300* 04/11/89    RJ    New copybook, first RKB-suite release.       *
001400*                                             (DEV-0002)         *
001450* 01/05/98    RJ    Y2K REVIEW - no date fields here, none needed.*
001500*                                                                *
001600******************************************************************
001700 01  RKB-ERROR-FIELDS.
001800     02  RKB-BAD-STATUS         PIC  X(02) VALUE SPACES.
001900     02  RKB-BAD-FILE           PIC  X(08) VALUE SPACES.
002000     02  RKB-BAD-PARAGRAPH      PIC  X(04) VALUE SPACES.
002100     02  FILLER                 PIC  X(10) VALUE SPACES.
002200
002300 01  FCT-ERROR-LINE.
002400     02  FILLER                 PIC  X(13) VALUE 'File Error   '.
002500     02  FE-FILE                PIC  X(08) VALUE SPACES.
002600     02  FILLER                 PIC  X(01) VALUE SPACES.
002700     02  FILLER                 PIC  X(12) VALUE 'FILE-STATUS:'.
002800     02  FE-STATUS              PIC  X(02) VALUE SPACES.
002900     02  FILLER                 PIC  X(12) VALUE ' Paragraph: '.
003000     02  FE-PARAGRAPH           PIC  X(04) VALUE SPACES.
003100     02  FILLER                 PIC  X(81) VALUE SPACES.
