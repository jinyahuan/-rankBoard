000100******************************************************************
000200*                                                                *
000300* RKBBEC - Rank-Board Entry record definition.                   *
000400*                                                                *
000500* One record per (rank name, member name).  BE-STORED-SCORE is   *
000600* the composite value actually held on the board - the caller's *
000700* 2-decimal raw score plus the tie-break weight fraction glued   *
000800* on behind it.  Field width carries 13 fractional digits (2 for *
000900* the score, up to 11 for the weight's own digits) per the       *
001000* SAVE-RANK rules in RKB003; this is wider than a COMP-3 field   *
001100* can hold (18-digit cap), so BE-STORED-SCORE stays zoned         *
001200* DISPLAY rather than getting packed and split across two slots. *
001300*                                                                *
001400* 04/11/89    RJ    New record, replacing the old shared data     *
001500*                   record for this table.             (DEV-0002)*
001600* 09/03/89    RF    Widened BE-STORED-SCORE from V9(09) to       *
001700*                   V9(13) - QA caught truncated weight digits   *
001800*                   on the 2dp-plus-9dp layout.         (DEV-0061)*
001850* 01/05/98    RJ    Y2K REVIEW - no date fields here, none needed.*
001900*                                                                *
002000******************************************************************
002100 01  BE-RECORD.
002200     02  BE-RANK-NAME           PIC  X(30) VALUE SPACES.
002300     02  BE-MEMBER-NAME         PIC  X(30) VALUE SPACES.
002400     02  BE-STORED-SCORE        PIC S9(13)V9(13) VALUE ZEROES.
002500     02  FILLER                 PIC  X(20) VALUE SPACES.
