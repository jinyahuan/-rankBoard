000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RKWUTIL.
000300 AUTHOR.        RANDY FRERKING.
000400 INSTALLATION.  MERIDIAN CASUALTY - RIVERBEND DATA CENTER.
000500 DATE-WRITTEN.  04/11/89.
000600 DATE-COMPILED.
000700 SECURITY.      PROPRIETARY - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000* RKWUTIL - RankWeightUtils digit-placement arithmetic.          *
001100*                                                                *
001200* CALLed by RKB003 (save-rank) to derive the tie-break weight    *
001300* fraction from a rank's operation count.  Pure arithmetic - no *
001400* file I/O, no CICS, no COPY of a file record.  Given a weight-  *
001500* value (the operation count) and a decimal-places parameter,   *
001600* builds the decimal fraction formed by writing DECIMAL-PLACES   *
001700* zeros after the decimal point and then every digit of the     *
001800* weight-value immediately after those zeros - digit placement, *
001900* not a rounded divide.  LK-FUNCTION-CODE of 'R' additionally    *
002000* returns the "reverse weight" companion value, used when a      *
002100* board is ordered ascending instead of descending.              *
002200*                                                                *
002300* Guard clause: weight-value of zero or less, or decimal-places  *
002400* outside 0 thru 10, always yields a result of zero.             *
002500*                                                                *
002600*-----------------------------------------------------------------
002700* CHANGE LOG                                                     *
002800*-----------------------------------------------------------------
002900* DATE       INIT  TICKET     DESCRIPTION                        *
003000* ---------- ----  ---------  --------------------------------- *
003100* 04/11/89   RF    DEV-0001   Original digit-placement routine,  *
003200*                             forward weight only.               *
003300* 09/02/89   RF    DEV-0118   Added reverse-weight entry point    *
003400*                             for descending-board callers that  *
003500*                             need ascending tie order.          *
003600* 02/14/90   RJ    DEV-0240   Guard clause now rejects decimal-   *
003700*                             places above 10, not just below 0. *
003800* 11/30/92   RJ    DEV-0502   Reworked digit-string build to     *
003900*                             drop leading zeros with INSPECT    *
004000*                             TALLYING instead of the old        *
004100*                             UNSTRING, which mis-handled a      *
004200*                             weight-value of exactly 18 nines.  *
004300* 06/06/94   RF    DEV-0617   Widened LK-WEIGHT-RESULT to 28      *
004400*                             fractional digits; 20 was not      *
004500*                             enough once boards started using   *
004600*                             decimal-places of 10.              *
004700* 01/05/98   RJ    DEV-0810   Y2K REVIEW - no date fields in this *
004800*                             program, no changes required.      *
004900* 08/19/99   RF    DEV-0899   Y2K CERTIFICATION - re-reviewed for *
005000*                             the cutover, still no date fields. *
005100* 03/22/02   RJ    DEV-1044   Reverse-weight subtraction now      *
005200*                             computed against an explicit base  *
005300*                             value instead of 1 minus forward -  *
005400*                             the old form lost precision when   *
005500*                             decimal-places was 10.              *
005600* 07/14/06   RF    DEV-1299   Clarified in banner that this is   *
005700*                             pure arithmetic - ticket came in   *
005800*                             asking why there is no FD here.    *
005850* 11/05/09   RF    DEV-1522   Dropped the unused DIGIT-CLASS test *
005860*                             from SPECIAL-NAMES and wired the    *
005870*                             trace switch into 2000 - it was     *
005880*                             declared but never checked anywhere *
005890*                             in this program.                    *
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.   IBM-390.
006300 OBJECT-COMPUTER.   IBM-390.
006400 SPECIAL-NAMES.
006600     UPSI-0 IS RKW-TRACE-SWITCH
006700         ON  STATUS IS RKW-TRACE-ON
006800         OFF STATUS IS RKW-TRACE-OFF.
006900 DATA DIVISION.
007000 WORKING-STORAGE SECTION.
007100
007200******************************************************************
007300* DEFINE LOCAL SWITCHES.                                         *
007400******************************************************************
007500 01  WS-SWITCHES.
007600     02  WS-PARMS-VALID-SW      PIC  X(01) VALUE 'N'.
007700         88  WS-PARMS-VALID                VALUE 'Y'.
007800     02  FILLER                 PIC  X(09) VALUE SPACES.
007900
008000******************************************************************
008100* DEFINE DIGIT-STRING WORK AREAS.                                *
008200******************************************************************
008300 01  WS-COUNT-AREAS.
008400     02  WS-COUNT-DISPLAY       PIC  9(18) VALUE ZEROES.
008500     02  WS-COUNT-EDITED        PIC  Z(17)9.
008600     02  WS-LEAD-SPACES         PIC S9(04) VALUE ZEROES COMP.
008700     02  WS-DIGIT-LENGTH        PIC S9(04) VALUE ZEROES COMP.
008800     02  WS-DIGIT-STRING        PIC  X(18) VALUE SPACES.
008900     02  FILLER                 PIC  X(08) VALUE SPACES.
009000
009100******************************************************************
009200* WS-COUNT-EDITED-X lets the TALLYING step below walk the edited *
009300* count field one character at a time without an intrinsic       *
009400* FUNCTION - REDEFINES of an edited picture as plain X is the    *
009500* usual trick for that.                                          *
009600******************************************************************
009700 01  WS-COUNT-EDITED-X  REDEFINES WS-COUNT-EDITED
009800                            PIC  X(18).
009900
010000******************************************************************
010100* DEFINE FORWARD-WEIGHT AND REVERSE-WEIGHT-BASE WORK AREAS.       *
010200*                                                                *
010300* Both are built digit-by-digit into the FRACTION group below,   *
010400* then REDEFINED as a single implied-decimal numeric item so the *
010500* COMPUTE in 4000-COMPUTE-REVERSE can subtract them directly -   *
010600* no string-to-numeric conversion verb needed.                   *
010700******************************************************************
010800 01  WS-FORWARD-AREA.
010900     02  WS-FORWARD-INT         PIC  9(01) VALUE ZERO.
011000     02  WS-FORWARD-FRACTION    PIC  9(28) VALUE ZEROES.
011100
011200 01  WS-FORWARD-VALUE   REDEFINES WS-FORWARD-AREA
011300                            PIC  9(01)V9(28).
011400
011500 01  WS-BASE-AREA.
011600     02  WS-BASE-INT            PIC  9(01) VALUE ZERO.
011700     02  WS-BASE-FRACTION       PIC  9(28) VALUE ZEROES.
011800
011900 01  WS-BASE-VALUE      REDEFINES WS-BASE-AREA
012000                            PIC  9(01)V9(28).
012100
012200******************************************************************
012300* DEFINE SUBSCRIPTS AND POSITION WORK FIELDS.                    *
012400******************************************************************
012500 01  WS-POSITIONS.
012600     02  WS-START-POS           PIC S9(04) VALUE ZEROES COMP.
012700     02  WS-END-POS             PIC S9(04) VALUE ZEROES COMP.
012800     02  WS-BASE-POS            PIC S9(04) VALUE ZEROES COMP.
012900     02  FILLER                 PIC  X(06) VALUE SPACES.
013000
013100 LINKAGE SECTION.
013200
013300******************************************************************
013400* RKWUTIL PARAMETER AREA - see RKB003 3300-COMPUTE-WEIGHT-CALL   *
013500* for the CALL that fills this in.                               *
013600******************************************************************
013700 01  LK-WEIGHT-PARMS.
013800     02  LK-FUNCTION-CODE       PIC  X(01).
013900         88  LK-FORWARD-WEIGHT            VALUE 'W'.
014000         88  LK-REVERSE-WEIGHT            VALUE 'R'.
014100     02  LK-WEIGHT-VALUE        PIC S9(18) COMP-3.
014200     02  LK-DECIMAL-PLACES      PIC S9(02) COMP-3.
014250     02  LK-WEIGHT-RESULT       PIC  9(01)V9(28).
014300     02  FILLER                 PIC  X(04) VALUE SPACES.
014400
014500 PROCEDURE DIVISION USING LK-WEIGHT-PARMS.
014600
014700******************************************************************
014800* Main process.                                                  *
014900******************************************************************
015000 0000-MAIN.
015100     MOVE ZEROES                    TO LK-WEIGHT-RESULT.
015200     PERFORM 1000-VALIDATE-PARMS  THRU 1000-EXIT.
015300
015400     IF  WS-PARMS-VALID
015500         PERFORM 2000-BUILD-DIGIT-STRING THRU 2000-EXIT
015600         PERFORM 3000-COMPUTE-FORWARD    THRU 3000-EXIT
015700         IF  LK-REVERSE-WEIGHT
015800             PERFORM 4000-COMPUTE-REVERSE THRU 4000-EXIT.
015900
016000     GOBACK.
016100
016200******************************************************************
016300* Guard clause - weight-value <= 0, or decimal-places not in     *
016400* 0 thru 10, forces a zero result and skips the digit placement. *
016500******************************************************************
016600 1000-VALIDATE-PARMS.
016700     MOVE 'N'                       TO WS-PARMS-VALID-SW.
016800
016900     IF  LK-WEIGHT-VALUE  GREATER THAN ZEROES
017000     AND LK-DECIMAL-PLACES NOT LESS THAN ZEROES
017100     AND LK-DECIMAL-PLACES NOT GREATER THAN 10
017200         MOVE 'Y'                   TO WS-PARMS-VALID-SW.
017300
017400 1000-EXIT.
017500     EXIT.
017600
017700******************************************************************
017800* Build the trimmed digit string for LK-WEIGHT-VALUE.  The       *
017900* edited move drops leading zeros into leading spaces; TALLYING  *
018000* FOR LEADING SPACE then tells us how many there were, and the   *
018100* rest is a substring.                                           *
018200******************************************************************
018300 2000-BUILD-DIGIT-STRING.
018400     MOVE ZEROES                    TO WS-LEAD-SPACES
018500                                        WS-DIGIT-LENGTH.
018600     MOVE SPACES                    TO WS-DIGIT-STRING.
018700     MOVE LK-WEIGHT-VALUE            TO WS-COUNT-DISPLAY.
018800     MOVE WS-COUNT-DISPLAY            TO WS-COUNT-EDITED.
018900
019000     INSPECT WS-COUNT-EDITED-X
019100         TALLYING WS-LEAD-SPACES FOR LEADING SPACE.
019200
019300     COMPUTE WS-DIGIT-LENGTH = 18 - WS-LEAD-SPACES.
019400
019500     MOVE WS-COUNT-EDITED-X(WS-LEAD-SPACES + 1 : WS-DIGIT-LENGTH)
019600                                     TO WS-DIGIT-STRING
019700                                       (1 : WS-DIGIT-LENGTH).
019750
019800     IF  RKW-TRACE-ON
019820         DISPLAY 'RKWUTIL BUILT DIGIT STRING ' WS-DIGIT-STRING.
019900 2000-EXIT.
020000     EXIT.
020100
020200******************************************************************
020300* Place the trimmed digit string DECIMAL-PLACES positions in     *
020400* from the decimal point.  If DECIMAL-PLACES plus the digit      *
020500* count would run past the 28-digit fraction, the low-order      *
020600* (rightmost, least significant) digits are dropped rather than  *
020700* the high-order ones - see RKB003 3400-COMPUTE-COMPOSITE for    *
020800* the board's own, narrower, version of this same trade-off.     *
020900******************************************************************
021000 3000-COMPUTE-FORWARD.
021100     MOVE ZEROES                    TO WS-FORWARD-FRACTION.
021200     COMPUTE WS-START-POS = LK-DECIMAL-PLACES + 1.
021300     COMPUTE WS-END-POS   = LK-DECIMAL-PLACES + WS-DIGIT-LENGTH.
021400
021500     IF  WS-END-POS GREATER THAN 28
021600         COMPUTE WS-DIGIT-LENGTH = 28 - WS-START-POS + 1
021700         MOVE 28                    TO WS-END-POS.
021800
021900     IF  WS-DIGIT-LENGTH GREATER THAN ZEROES
022000         MOVE WS-DIGIT-STRING(1 : WS-DIGIT-LENGTH)
022100                                     TO WS-FORWARD-FRACTION
022200                                       (WS-START-POS : WS-DIGIT-LENGTH).
022300
022400     MOVE WS-FORWARD-VALUE          TO LK-WEIGHT-RESULT.
022500
022600 3000-EXIT.
022700     EXIT.
022800
022900******************************************************************
023000* Reverse weight = 10 ** -(DECIMAL-PLACES) minus the forward     *
023100* weight just computed above - an exact decimal subtraction      *
023200* since both operands share the same 28-digit fractional scale.  *
023300* A DECIMAL-PLACES of zero means the base value is the integer   *
023400* 1, not a fraction, so it is built in WS-BASE-INT instead.       *
023500******************************************************************
023600 4000-COMPUTE-REVERSE.
023700     MOVE ZEROES                    TO WS-BASE-FRACTION.
023800     MOVE ZERO                      TO WS-BASE-INT.
023900     COMPUTE WS-BASE-POS = LK-DECIMAL-PLACES.
024000
024100     IF  WS-BASE-POS EQUAL ZEROES
024200         MOVE 1                     TO WS-BASE-INT
024300     ELSE
024400         MOVE '1'                   TO WS-BASE-FRACTION
024500                                       (WS-BASE-POS : 1).
024600
024700     COMPUTE LK-WEIGHT-RESULT = WS-BASE-VALUE - WS-FORWARD-VALUE.
024800
024900 4000-EXIT.
025000     EXIT.
